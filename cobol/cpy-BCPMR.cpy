000100* **++ BCPMR - common CALL result/status area
000110*      returned by every BCP decode subprogram in this job
000120* 1996-03-11 RFV  request CHG-4401: first cut, modeled on the
000130*            ISO-8583 utility's MR linkage area.
000140* 1999-10-05 RFV  request CHG-6120: widened BCP-MR-POSITION to
000150*            hold a leg number plus a field name.
000160 01 BCP-MR.
000170   03 BCP-MR-RESULT                  PIC 9(02) COMP.
000180     88 BCP-MR-ACCEPTED                 VALUE ZERO.
000190   03 BCP-MR-DESCRIPTION              PIC X(60).
000200   03 BCP-MR-POSITION                 PIC X(30).
000210   03 FILLER                          PIC X(04).
