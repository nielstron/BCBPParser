000100* **++ BCPBLKT - conditional-block selector, embedded in the
000110*      BCPD002 input linkage area (which conditional block of
000120*      the leg this CALL is being asked to decode)
000130* 1996-03-18 RFV  request CHG-4401: first cut, adapted from the
000140*            ISO-8583 deblock/inblock behavior switch.
000150   03 BCP-BLOCK-SELECTOR              PIC X(08) VALUE SPACE.
000160   03 FILLER REDEFINES BCP-BLOCK-SELECTOR.
000170     05 FILLER                        PIC X(03).
000180     05 BCP-BLOCK-BEHAVIOR            PIC X(01).
000190       88 UNIQUE-COND-BEHAVIOR              VALUE 'U'.
000200       88 REPEAT-COND-BEHAVIOR              VALUE 'R'.
000210     05 FILLER                        PIC X(04).
