000100* **++ BCPD002O - output linkage for the leg conditional-block
000110*      decode routine (BCPD002); only the group that matches
000120*      the requested BCP-BLOCK-BEHAVIOR comes back populated
000130* 1996-03-18 RFV  request CHG-4401: first cut, adapted from the
000140*            ISO-8583 TLV deblock output area.
000150* 2003-08-14 RFV  request CHG-8850: split frequent-flyer block
000160*            into airline designator + number per carrier audit.
000170 01 BCP-D002-OUT.
000180   03 BCP-D002-RESULT                PIC 9(02) COMP.
000190     88 BCP-D002-OK                     VALUE ZERO.
000200   03 BCP-D002-UNIQUE-COND.
000210     05 BCP-D002-UNQ-PRESENT         PIC X(01).
000220       88 BCP-D002-UNQ-PRESENT-YES       VALUE 'Y'.
000230     05 BCP-D002-VERSION-IND         PIC X(01).
000240     05 BCP-D002-VERSION-NUM         PIC X(01).
000250     05 BCP-D002-PAX-DESCRIPTION     PIC X(01).
000260     05 BCP-D002-CHECKIN-SOURCE      PIC X(01).
000270     05 BCP-D002-ISSUE-SOURCE        PIC X(01).
000280     05 BCP-D002-ISSUE-DATE-RAW      PIC X(04).
000290     05 BCP-D002-DOCUMENT-TYPE       PIC X(01).
000300     05 BCP-D002-ISSUING-AIRLINE     PIC X(03).
000310     05 BCP-D002-BAGTAG-TOT          PIC 9(02) COMP.
000320     05 BCP-D002-BAGTAG-TB.
000330       10 BCP-D002-BAGTAG OCCURS 0 TO 18
000340                           DEPENDING ON BCP-D002-BAGTAG-TOT
000350                                        PIC X(13).
000360     05 FILLER                       PIC X(08).
000370   03 BCP-D002-REPEAT-COND.
000380     05 BCP-D002-RPT-PRESENT         PIC X(01).
000390       88 BCP-D002-RPT-PRESENT-YES       VALUE 'Y'.
000400     05 BCP-D002-AIRLINE-NUM-CODE    PIC X(03).
000410     05 BCP-D002-DOC-SERIAL-NUM      PIC X(10).
000420     05 BCP-D002-SELECTEE-IND        PIC X(01).
000430     05 BCP-D002-DOC-VERIFY-IND      PIC X(01).
000440     05 BCP-D002-MKTG-CARRIER        PIC X(03).
000450     05 BCP-D002-FF-AIRLINE          PIC X(03).
000460     05 BCP-D002-FF-NUMBER           PIC X(16).
000470     05 BCP-D002-ID-AD-IND           PIC X(01).
000480     05 BCP-D002-FREE-BAG-ALLOW      PIC X(03).
000490     05 BCP-D002-FAST-TRACK-FLAG     PIC X(01).
000500       88 BCP-D002-FASTTRACK-YES         VALUE 'Y'.
000510       88 BCP-D002-FASTTRACK-NO          VALUE 'N'.
000520     05 BCP-D002-AIRLINE-USE         PIC X(20).
000530     05 FILLER                       PIC X(08).
