000100* **++ BCPD002I - input linkage for the leg conditional-block
000110*      decode routine (BCPD002); one CALL decodes either the
000120*      unique-conditional block (leg 1 only) or a repeated-
000130*      conditional block, selected by BCP-BLOCK-BEHAVIOR
000140* 1996-03-18 RFV  request CHG-4401: first cut, adapted from the
000150*            ISO-8583 TLV deblock input area.
000160* 2001-02-27 RFV  request CHG-7733: added BCP-D002-LEG-NUMBER
000170*            for clearer diagnostics on REJECT lines.
000180 01 BCP-D002-IN.
000190   03 BCP-D002-TEXT.
000200     05 BCP-D002-TEXT-LEN            PIC 9(03) COMP.
000210     05 BCP-D002-TEXT-DATA           PIC X(255).
000220   COPY BCPBLKT.
000230   03 BCP-D002-LEG-NUMBER            PIC 9(01) COMP.
000240   03 FILLER                         PIC X(04).
