000100* **++ BCPMIO - driver-to-BCPD001 message I/O linkage area
000110* 1996-03-11 RFV  request CHG-4401: first cut.
000120* 1999-10-05 RFV  request CHG-6120: added BCP-MIO-REF-YEAR so
000130*            the century windowing lives in one place (Y2K).
000140 01 BCP-MIO.
000150   03 BCP-MIO-INPUT.
000160     05 BCP-MIO-MSG-LEN              PIC 9(03) COMP.
000170     05 BCP-MIO-MSG-TEXT             PIC X(250).
000180     05 BCP-MIO-REF-YEAR             PIC 9(04) COMP.
000190   03 FILLER                         PIC X(08).
