000100CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. BCPD001.
000130 AUTHOR.     FENNIMORE.
000140 INSTALLATION. SKYPORT AIRLINES - INFORMATION SYSTEMS.
000150 DATE-WRITTEN. 03/11/1993.
000160 DATE-COMPILED.
000170 SECURITY.   CONFIDENTIAL - AIRLINE OPERATIONS DATA.
000180*----------------------------------------------------------------
000190* BCPD001
000200* **++ decodes one IATA Resolution 792 bar coded boarding pass
000210*      (BCBP) payload string into the BCP-OUT structured record:
000220*      header, N flight-leg records, the leg-1 unique-conditional
000230*      block, the trailing security block and the airline-use
000240*      trailer.  CALLed once per input line by the BCPJ001 batch
000250*      driver.
000260*----------------------------------------------------------------
000270* CHANGE LOG
000280* 1993-03-11 FEN  request CHG-4401: first cut, adapted from the
000290*            ISO-8583 deblock utility's field-cursor pattern.
000300* 1993-04-02 FEN  request CHG-4401: added passenger-name title-
000310*            case formatting for the boarding pass display line.
000320* 1996-05-20 PAT  request CHG-4460: corrected OPERATING-CARRIER
000330*            trim check - was rejecting valid 2-char IATA codes.
000340* 1996-09-14 FEN  request CHG-4588: conditional-size hex field
000350*            defaults to hex zero when the two bytes are blank.
000360* 1997-02-03 PAT  request CHG-4820: seat/check-in sequence now
000370*            share the numeric leading-zero-strip routine used
000380*            for flight number (one routine, three call sites).
000390* 1998-11-09 FEN  request CHG-5910: Y2K REMEDIATION - reference
000400*            year and issuance-year search widened from a 2-digit
000410*            windowed year to a stored 4-digit WS-REF-YEAR; the
000420*            closest-year search below now runs reference year
000430*            minus 20 through reference year plus 20 inclusive.
000440* 1999-01-18 FEN  request CHG-5910: Y2K REMEDIATION - follow-up;
000450*            ACCEPT FROM DATE only returns a 2-digit year, so
000460*            BCPJ001 now supplies the windowed 4-digit year via
000470*            BCP-MIO-REF-YEAR instead of this program guessing.
000480* 2000-02-07 PAT  request CHG-6144: flight-date roll-forward was
000490*            comparing day-of-year instead of the full calendar
000500*            date; fixed RESOLVE-LEG-FLIGHT-DATE.
000510* 2001-02-27 RFV  request CHG-7733: added leg-number context to
000520*            REJECT descriptions for the BCPJ001 decision line.
000530* 2003-08-14 RFV  request CHG-8850: repeated-conditional decode
000540*            moved out to BCPD002; frequent-flyer block now split
000550*            into airline designator + member number.
000560* 2006-05-30 OKO  request CHG-9940: fast-track flag is now a true
000570*            tri-state (Y/N/unknown) per IATA clarification; a
000580*            blank no longer defaults to N.
000581* 2006-06-19 OKO  request CHG-9941: DISPATCH-REPEATED-CONDITIONAL
000582*            was handing the whole remaining conditional range to
000583*            BCPD002 with no SECTION-SIZE-HEX read, shifting every
000584*            fixed field on a leg that carried one; now reads and
000585*            validates the 2-hex-byte size first, the way
000586*            DISPATCH-UNIQUE-CONDITIONAL always has.
000587* 2006-06-19 OKO  request CHG-9941: FORMAT-PASSENGER-NAME now
000588*            collapses internal multi-space runs to one space
000589*            before the slash split - a double-blank surname was
000590*            carrying the extra space straight into the display
000591*            line.
000592* 2006-06-19 OKO  request CHG-9941: leg-loop and conditional-
000593*            block dispatch PERFORMs now run THRU their own
000594*            -EXIT paragraphs per the DP manual's batch-coding
000595*            standard, rather than the caller just falling off
000596*            the end.
000597* 2006-07-05 OKO  request CHG-9958: WS-ALPHA-IDX was used all
000598*            through the title-case scan paragraphs with no
000599*            WORKING-STORAGE entry for it - added to WS-ALPHA-
000600*            TABLE alongside WS-ALPHA-LOWER/WS-ALPHA-UPPER.
000601*----------------------------------------------------------------
000602 ENVIRONMENT DIVISION.
000610*
000620 CONFIGURATION SECTION.
000630 SOURCE-COMPUTER.    IBM-AS400.
000640 OBJECT-COMPUTER.    IBM-AS400.
000650 SPECIAL-NAMES.
000660* class to validate the passenger-name character set
000670     CLASS PAX-NAME-VALID IS 'A' THRU 'Z', '0' THRU '9',
000680                              SPACE, '/', '-'
000690* class to validate 2-character hexadecimal length fields
000700     CLASS HEX-DIGIT-VALID IS '0' THRU '9', 'A' THRU 'F'.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740**
000750 DATA DIVISION.
000760*
000770 FILE SECTION.
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 01 WK-LITERALS.
000820   03 CC-FORMAT-M                   PIC X(01) VALUE 'M'.
000830   03 CC-FORMAT-S                   PIC X(01) VALUE 'S'.
000840   03 CC-YES                        PIC X(01) VALUE 'Y'.
000850   03 CC-NO                         PIC X(01) VALUE 'N'.
000860   03 CC-DATAMATRIX-MARK            PIC X(01) VALUE ']'.
000870   03 CC-CARET                      PIC X(01) VALUE '^'.
000880   03 CC-SLASH                      PIC X(01) VALUE '/'.
000890   03 CC-HYPHEN                     PIC X(01) VALUE '-'.
000900   03 CC-HEADER-LEN                 PIC 9(03) COMP VALUE 23.
000910   03 CC-LEG-MAND-LEN               PIC 9(03) COMP VALUE 37.
000920   03 CC-MIN-MSG-LEN                PIC 9(03) COMP VALUE 60.
000930   03 CC-SUB-D002                   PIC X(08) VALUE 'BCPD002'.
000940   03 FILLER                        PIC X(06).
000950*
000960 01 WS-ALPHA-TABLE.
000970   03 WS-ALPHA-LOWER                PIC X(26)
000980                               VALUE 'abcdefghijklmnopqrstuvwxyz'.
000990   03 WS-ALPHA-UPPER                PIC X(26)
001000                               VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001005   03 WS-ALPHA-IDX                  PIC 9(02) COMP.
001010   03 FILLER                        PIC X(02).
001020*
001030 01 WS-HEX-TABLE.
001040   03 WS-HEX-DIGITS                 PIC X(16) VALUE '0123456789ABCDEF'.
001050   03 FILLER                        PIC X(04).
001060*
001070 01 WS-MONTH-DAYS-TABLE.
001080   03 WS-MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
001090   03 FILLER                        PIC X(04).
001100*
001110 01 WS-MSG-AREA.
001120   03 WS-MSG-TEXT                   PIC X(250) VALUE SPACE.
001130   03 WS-MSG-LEN                    PIC 9(03) COMP.
001140   03 WS-MSG-CURSOR                 PIC 9(03) COMP.
001150   03 WS-MSG-RAW-LEN                PIC 9(03) COMP.
001160   03 FILLER                        PIC X(10).
001170*
001180 01 WS-HEADER-WORK.
001190   03 WS-HDR-LEG-COUNT-CHAR         PIC X(01).
001200   03 WS-HDR-LEG-COUNT-NUM REDEFINES
001210      WS-HDR-LEG-COUNT-CHAR         PIC 9(01).
001220   03 WS-HDR-NAME-AREA              PIC X(20).
001230   03 WS-HDR-NAME-OK                PIC X(01).
001240     88 WS-HDR-NAME-IS-OK                VALUE 'Y'.
001250   03 WS-HDR-CHAR-IDX               PIC 9(02) COMP.
001260   03 FILLER                        PIC X(06).
001270*
001280 01 WS-LEG-WORK.
001290   03 WS-LEG-IDX                    PIC 9(01) COMP.
001300   03 WS-LEG-START                  PIC 9(03) COMP.
001310   03 WS-LEG-REJECTED                PIC X(01).
001320     88 WS-LEG-IS-REJECTED              VALUE 'Y'.
001330   03 WS-LEG-COND-LEN               PIC 9(03) COMP.
001340   03 WS-LEG-COND-START             PIC 9(03) COMP.
001350   03 WS-LEG-COND-CURSOR            PIC 9(03) COMP.
001360   03 WS-LEG-COND-REMAIN            PIC 9(03) COMP.
001370   03 WS-LEG-UNIQUE-SIZE            PIC 9(03) COMP.
001375   03 WS-LEG-RPTCOND-SIZE           PIC 9(03) COMP.
001380   03 FILLER                        PIC X(04).
001390*
001400 01 WS-TRIM-WORK.
001410   03 WS-TRIM-SOURCE                PIC X(30).
001420   03 WS-TRIM-MAXLEN                PIC 9(02) COMP.
001430   03 WS-TRIM-LEN                   PIC 9(02) COMP.
001440   03 FILLER                        PIC X(04).
001450*
001460 01 WS-NORM-WORK.
001470   03 WS-NORM-SOURCE                PIC X(10).
001480   03 WS-NORM-RESULT                PIC X(10).
001490   03 WS-NORM-SRC-LEN               PIC 9(02) COMP.
001500   03 WS-NORM-DIGIT-LEN             PIC 9(02) COMP.
001510   03 WS-NORM-SUFFIX                PIC X(01).
001520   03 WS-NORM-PATTERN-OK            PIC X(01).
001530     88 WS-NORM-PATTERN-IS-OK           VALUE 'Y'.
001540   03 WS-NORM-ZERO-IDX              PIC 9(02) COMP.
001550   03 WS-NORM-CHAR-IDX              PIC 9(02) COMP.
001560   03 FILLER                        PIC X(06).
001570*
001580 01 WS-NAME-WORK.
001585   03 WS-NAME-RAW-HOLD              PIC X(20).
001587   03 WS-NAME-COLLAPSE-LEN          PIC 9(02) COMP.
001590   03 WS-NAME-RAW                   PIC X(20).
001600   03 WS-NAME-LAST                  PIC X(20).
001610   03 WS-NAME-FIRST                 PIC X(20).
001620   03 WS-NAME-SLASH-POS             PIC 9(02) COMP.
001630   03 WS-NAME-LAST-LEN              PIC 9(02) COMP.
001640   03 WS-NAME-FIRST-LEN             PIC 9(02) COMP.
001650   03 WS-NAME-CHAR-IDX              PIC 9(02) COMP.
001660   03 WS-NAME-AT-WORD-START         PIC X(01).
001670     88 WS-NAME-IS-AT-WORD-START        VALUE 'Y'.
001680   03 WS-NAME-DISPLAY               PIC X(41).
001690   03 WS-NAME-DISPLAY-POS           PIC 9(02) COMP.
001700   03 FILLER                        PIC X(04).
001710*
001720 01 WS-HEX-WORK.
001730   03 WS-HEX-SOURCE                 PIC X(02).
001740   03 WS-HEX-VALUE                  PIC 9(03) COMP.
001750   03 WS-HEX-DIGIT-IDX              PIC 9(02) COMP.
001760   03 WS-HEX-NIBBLE                 PIC 9(02) COMP.
001770   03 WS-HEX-VALID                  PIC X(01).
001780     88 WS-HEX-IS-VALID                 VALUE 'Y'.
001790   03 FILLER                        PIC X(04).
001800*
001810 01 WS-DATE-WORK.
001820   03 WS-DATE-YEAR                  PIC 9(04) COMP.
001830   03 WS-DATE-DAY-OF-YEAR           PIC 9(03) COMP.
001840   03 WS-DATE-REMAIN-DAYS           PIC 9(03) COMP.
001850   03 WS-DATE-MONTH                 PIC 9(02) COMP.
001860   03 WS-DATE-DAY                   PIC 9(02) COMP.
001870   03 WS-DATE-IS-LEAP               PIC X(01).
001880     88 WS-DATE-IS-LEAP-YES             VALUE 'Y'.
001890   03 WS-DATE-VALID                 PIC X(01).
001900     88 WS-DATE-IS-VALID                VALUE 'Y'.
001910   03 WS-DATE-REM-4                 PIC 9(04) COMP.
001920   03 WS-DATE-REM-100                PIC 9(04) COMP.
001930   03 WS-DATE-REM-400                PIC 9(04) COMP.
001940   03 WS-DATE-QUOT                  PIC 9(06) COMP.
001950   03 FILLER                        PIC X(08).
001960*
001970 01 WS-DATE-COMPARE-WORK.
001980   03 WS-CAND-COMPOSITE.
001990     05 WS-CAND-YYYY                PIC 9(04).
002000     05 WS-CAND-MM                  PIC 9(02).
002010     05 WS-CAND-DD                  PIC 9(02).
002020   03 WS-CAND-NUMERIC REDEFINES WS-CAND-COMPOSITE
002030                                     PIC 9(08).
002040   03 WS-ISSUE-COMPOSITE.
002050     05 WS-ISSUE-CMP-YYYY           PIC 9(04).
002060     05 WS-ISSUE-CMP-MM             PIC 9(02).
002070     05 WS-ISSUE-CMP-DD             PIC 9(02).
002080   03 WS-ISSUE-NUMERIC REDEFINES WS-ISSUE-COMPOSITE
002090                                     PIC 9(08).
002100   03 FILLER                        PIC X(04).
002110*
002120 01 WS-ISSUE-WORK.
002130   03 WS-ISSUE-DIGIT                PIC 9(01).
002140   03 WS-ISSUE-DAY-OF-YEAR          PIC 9(03).
002150   03 WS-ISSUE-DATE-OK              PIC X(01).
002160     88 WS-ISSUE-DATE-IS-OK             VALUE 'Y'.
002170   03 WS-ISSUE-BEST-YEAR            PIC 9(04) COMP.
002180   03 WS-ISSUE-BEST-DIST            PIC 9(04) COMP.
002190   03 WS-ISSUE-CAND-YEAR            PIC 9(04) COMP.
002200   03 WS-ISSUE-CAND-LASTDIG         PIC 9(01) COMP.
002210   03 WS-ISSUE-CAND-DIST            PIC 9(04) COMP.
002220   03 WS-ISSUE-LOW-YEAR             PIC 9(04) COMP.
002230   03 WS-ISSUE-HIGH-YEAR            PIC 9(04) COMP.
002240   03 FILLER                        PIC X(08).
002250*
002260 01 WS-SECURITY-WORK.
002270   03 WS-SEC-TYPE                   PIC X(01).
002280   03 WS-SEC-LEN-HEX                PIC X(02).
002290   03 WS-SEC-LEN-BIN                PIC 9(03) COMP.
002300   03 WS-SEC-DATA                   PIC X(100).
002310   03 WS-SEC-TRIM-LEN               PIC 9(03) COMP.
002320   03 FILLER                        PIC X(08).
002330*
002340 01 WS-AIRDATA-WORK.
002350   03 WS-AIRDATA-TEXT               PIC X(50).
002360   03 WS-AIRDATA-LEN                PIC 9(03) COMP.
002370   03 FILLER                        PIC X(04).
002380*
002390 77 WS-BAGTAG-IDX                   PIC 9(02) COMP.
002400 77 WS-VALUE-LEN-TEMP                PIC 9(03) COMP.
002410*
002420**
002430 LOCAL-STORAGE SECTION.
002440   COPY BCPD002I.
002450   COPY BCPD002O.
002460*
002470 LINKAGE SECTION.
002480 COPY BCPMIO.
002490 COPY BCPOUT.
002500 COPY BCPMR.
002510*
002520 PROCEDURE DIVISION USING BCP-MIO
002530                          BCP-OUT
002540                          BCP-MR.
002550*
002560 BEGIN.
002570     MOVE ZERO                          TO BCP-MR-RESULT
002580     INITIALIZE BCP-OUT
002590     PERFORM BUILD-MONTH-DAYS-TABLE
002600     PERFORM NORMALIZE-MESSAGE
002610     IF WS-MSG-LEN < CC-MIN-MSG-LEN
002620        PERFORM RAISE-TOO-SHORT-ERROR
002630     END-IF
002640     PERFORM VALIDATE-HEADER
002650     IF BCP-MR-RESULT NOT EQUAL ZERO
002660        GOBACK
002670     END-IF
002680     MOVE CC-HEADER-LEN + 1             TO WS-LEG-START
002690     PERFORM PARSE-ONE-LEG THRU PARSE-ONE-LEG-EXIT
002700             VARYING WS-LEG-IDX FROM 1 BY 1
002710             UNTIL WS-LEG-IDX > BCP-OUT-LEG-COUNT
002720                OR WS-LEG-IS-REJECTED
002730                OR BCP-MR-RESULT NOT EQUAL ZERO
002740     IF WS-LEG-IS-REJECTED OR BCP-MR-RESULT NOT EQUAL ZERO
002750        GOBACK
002760     END-IF
002770     PERFORM RESOLVE-LEG-FLIGHT-DATE THRU RESOLVE-LEG-FLIGHT-DATE-EXIT
002780             VARYING WS-LEG-IDX FROM 1 BY 1
002790             UNTIL WS-LEG-IDX > BCP-OUT-LEG-COUNT
002800     PERFORM PARSE-SECURITY-BLOCK THRU PARSE-SECURITY-BLOCK-EXIT
002810     PERFORM SET-AIRLINE-DATA-TRAILER THRU SET-AIRLINE-DATA-TRAILER-EXIT
002820     PERFORM FORMAT-PASSENGER-NAME
002830*
002840     GOBACK.
002850*
002860*----------------------------------------------------------------
002870* message normalization - strip CR/LF, strip a Data-Matrix
002880* envelope prefix ("]" + 2 chars), trim only leading whitespace
002890*----------------------------------------------------------------
002900 NORMALIZE-MESSAGE.
002910     MOVE BCP-MIO-MSG-TEXT              TO WS-MSG-TEXT
002920     MOVE BCP-MIO-MSG-LEN                TO WS-MSG-RAW-LEN
002930     PERFORM STRIP-CR-LF
002940     IF WS-MSG-LEN > 3
002950        AND WS-MSG-TEXT(1:1) EQUAL CC-DATAMATRIX-MARK
002960        PERFORM STRIP-DATAMATRIX-PREFIX
002970     END-IF
002980     PERFORM TRIM-LEADING-SPACE.
002990*
003000 STRIP-CR-LF.
003010* classic in-place compress: copy non-CR/LF bytes forward
003020     MOVE SPACE                         TO WS-TRIM-SOURCE
003030     MOVE ZERO                          TO WS-MSG-LEN
003040     PERFORM COPY-ONE-NON-CRLF-BYTE
003050             VARYING WS-HDR-CHAR-IDX FROM 1 BY 1
003060             UNTIL WS-HDR-CHAR-IDX > WS-MSG-RAW-LEN.
003070*
003080 COPY-ONE-NON-CRLF-BYTE.
003090     IF WS-MSG-TEXT(WS-HDR-CHAR-IDX:1) NOT EQUAL X'0D'
003100        AND WS-MSG-TEXT(WS-HDR-CHAR-IDX:1) NOT EQUAL X'0A'
003110        ADD 1                           TO WS-MSG-LEN
003120        MOVE WS-MSG-TEXT(WS-HDR-CHAR-IDX:1)
003130                                        TO WS-TRIM-SOURCE(WS-MSG-LEN:1)
003140     END-IF.
003150*
003160 STRIP-DATAMATRIX-PREFIX.
003170     MOVE WS-TRIM-SOURCE(4:) TO WS-MSG-TEXT
003180     SUBTRACT 3                         FROM WS-MSG-LEN
003190     MOVE WS-MSG-TEXT                   TO WS-TRIM-SOURCE.
003200*
003210 TRIM-LEADING-SPACE.
003220     MOVE WS-TRIM-SOURCE                TO WS-MSG-TEXT
003230     PERFORM SHIFT-OUT-ONE-LEADING-SPACE
003240             UNTIL WS-MSG-LEN EQUAL ZERO
003250                OR WS-MSG-TEXT(1:1) NOT EQUAL SPACE.
003260*
003270 SHIFT-OUT-ONE-LEADING-SPACE.
003280     MOVE WS-MSG-TEXT(2:)                TO WS-MSG-TEXT
003290     SUBTRACT 1                         FROM WS-MSG-LEN.
003300*
003310*----------------------------------------------------------------
003320* header validation - format code, leg count, passenger name,
003330* ticket indicator
003340*----------------------------------------------------------------
003350 VALIDATE-HEADER.
003360     MOVE WS-MSG-TEXT(1:1)               TO BCP-OUT-FORMAT-CODE
003370     IF BCP-OUT-FORMAT-CODE NOT EQUAL CC-FORMAT-M
003380        AND BCP-OUT-FORMAT-CODE NOT EQUAL CC-FORMAT-S
003390        PERFORM RAISE-BAD-FORMAT-CODE
003400        GOBACK
003410     END-IF
003420*
003430     MOVE WS-MSG-TEXT(2:1)               TO WS-HDR-LEG-COUNT-CHAR
003440     IF WS-HDR-LEG-COUNT-CHAR NOT NUMERIC
003450        OR WS-HDR-LEG-COUNT-NUM EQUAL ZERO
003460        PERFORM RAISE-BAD-LEG-COUNT
003470        GOBACK
003480     END-IF
003490     MOVE WS-HDR-LEG-COUNT-NUM           TO BCP-OUT-LEG-COUNT
003500*
003510     MOVE WS-MSG-TEXT(3:20)               TO WS-HDR-NAME-AREA
003520                                              BCP-OUT-PASSENGER-NAME-RAW
003530     PERFORM CHECK-PASSENGER-NAME-CLASS
003540     IF NOT WS-HDR-NAME-IS-OK
003550        PERFORM RAISE-BAD-PASSENGER-NAME
003560        GOBACK
003570     END-IF
003580*
003590     MOVE WS-MSG-TEXT(23:1)               TO BCP-OUT-TICKET-INDICATOR.
003600*
003610 CHECK-PASSENGER-NAME-CLASS.
003620     SET WS-HDR-NAME-IS-OK TO TRUE
003630     IF WS-HDR-NAME-AREA IS NOT PAX-NAME-VALID
003640        SET WS-HDR-NAME-IS-OK TO FALSE
003650     END-IF.
003660*
003670*----------------------------------------------------------------
003680* mandatory leg field decode (37 bytes) plus its conditional
003690* section dispatch
003700*----------------------------------------------------------------
003710 PARSE-ONE-LEG.
003720     SET WS-LEG-IS-REJECTED TO FALSE
003730     PERFORM DECODE-LEG-MANDATORY-FIELDS THRU DECODE-LEG-MANDATORY-FIELDS-EXIT
003740     IF WS-LEG-IS-REJECTED
003750        GO TO PARSE-ONE-LEG-EXIT
003760     END-IF
003770     PERFORM READ-LEG-CONDITIONAL-SIZE
003780     IF WS-LEG-IS-REJECTED
003790        GO TO PARSE-ONE-LEG-EXIT
003800     END-IF
003810     PERFORM DISPATCH-LEG-CONDITIONAL-BLOCKS.
003820 PARSE-ONE-LEG-EXIT.
003830     EXIT.
003840*
003850 DECODE-LEG-MANDATORY-FIELDS.
003860     MOVE WS-MSG-TEXT(WS-LEG-START:7)
003870                                 TO BCP-LEG-PNR-CODE(WS-LEG-IDX)
003880*
003890     MOVE WS-MSG-TEXT(WS-LEG-START + 7:3)
003900                                 TO BCP-LEG-FROM-AIRPORT(WS-LEG-IDX)
003910     MOVE BCP-LEG-FROM-AIRPORT(WS-LEG-IDX) TO WS-TRIM-SOURCE
003920     MOVE 3                              TO WS-TRIM-MAXLEN
003930     PERFORM GET-TRIMMED-LEN
003940     IF WS-TRIM-LEN NOT EQUAL 3
003950        PERFORM RAISE-LEG-AIRPORT-ERROR
003960        GO TO DECODE-LEG-MANDATORY-FIELDS-EXIT
003970     END-IF
003980*
003990     MOVE WS-MSG-TEXT(WS-LEG-START + 10:3)
004000                                 TO BCP-LEG-TO-AIRPORT(WS-LEG-IDX)
004010     MOVE BCP-LEG-TO-AIRPORT(WS-LEG-IDX)    TO WS-TRIM-SOURCE
004020     MOVE 3                              TO WS-TRIM-MAXLEN
004030     PERFORM GET-TRIMMED-LEN
004040     IF WS-TRIM-LEN NOT EQUAL 3
004050        PERFORM RAISE-LEG-AIRPORT-ERROR
004060        GO TO DECODE-LEG-MANDATORY-FIELDS-EXIT
004070     END-IF
004080*
004090     MOVE WS-MSG-TEXT(WS-LEG-START + 13:3)
004100                             TO BCP-LEG-OPERATING-CARRIER(WS-LEG-IDX)
004110     MOVE BCP-LEG-OPERATING-CARRIER(WS-LEG-IDX) TO WS-TRIM-SOURCE
004120     MOVE 3                              TO WS-TRIM-MAXLEN
004130     PERFORM GET-TRIMMED-LEN
004140     IF WS-TRIM-LEN NOT EQUAL 2 AND WS-TRIM-LEN NOT EQUAL 3
004150        PERFORM RAISE-LEG-CARRIER-ERROR
004160        GO TO DECODE-LEG-MANDATORY-FIELDS-EXIT
004170     END-IF
004180*
004190     MOVE WS-MSG-TEXT(WS-LEG-START + 16:5)
004200                             TO BCP-LEG-FLIGHT-NUMBER-RAW(WS-LEG-IDX)
004210     MOVE BCP-LEG-FLIGHT-NUMBER-RAW(WS-LEG-IDX) TO WS-NORM-SOURCE
004220     PERFORM NORMALIZE-PADDED-NUMBER
004230     MOVE WS-NORM-RESULT  TO BCP-LEG-FLIGHT-NUMBER-NORM(WS-LEG-IDX)
004240     IF WS-NORM-RESULT EQUAL SPACE
004250        PERFORM RAISE-LEG-FLIGHT-NUM-ERROR
004260        GO TO DECODE-LEG-MANDATORY-FIELDS-EXIT
004270     END-IF
004280*
004290     PERFORM DECODE-LEG-DAY-OF-YEAR-FIELD
004300     IF WS-LEG-IS-REJECTED
004310        GO TO DECODE-LEG-MANDATORY-FIELDS-EXIT
004320     END-IF
004330*
004340     MOVE WS-MSG-TEXT(WS-LEG-START + 24:1)
004350                         TO BCP-LEG-COMPARTMENT-CODE(WS-LEG-IDX)
004360*
004370     MOVE WS-MSG-TEXT(WS-LEG-START + 25:4)
004380                         TO BCP-LEG-SEAT-NUMBER-RAW(WS-LEG-IDX)
004390     MOVE BCP-LEG-SEAT-NUMBER-RAW(WS-LEG-IDX) TO WS-NORM-SOURCE
004400     PERFORM NORMALIZE-PADDED-NUMBER
004410     MOVE WS-NORM-RESULT  TO BCP-LEG-SEAT-NUMBER-NORM(WS-LEG-IDX)
004420*
004430     MOVE WS-MSG-TEXT(WS-LEG-START + 29:5)
004440                         TO BCP-LEG-CHECKIN-SEQ-RAW(WS-LEG-IDX)
004450     MOVE BCP-LEG-CHECKIN-SEQ-RAW(WS-LEG-IDX) TO WS-NORM-SOURCE
004460     PERFORM NORMALIZE-PADDED-NUMBER
004470     MOVE WS-NORM-RESULT  TO BCP-LEG-CHECKIN-SEQ-NORM(WS-LEG-IDX)
004480*
004490     MOVE WS-MSG-TEXT(WS-LEG-START + 34:1)
004500                         TO BCP-LEG-PASSENGER-STATUS(WS-LEG-IDX).
004510 DECODE-LEG-MANDATORY-FIELDS-EXIT.
004520     EXIT.
004530*
004540 DECODE-LEG-DAY-OF-YEAR-FIELD.
004550     MOVE WS-MSG-TEXT(WS-LEG-START + 21:3)  TO WS-TRIM-SOURCE
004560     MOVE CC-NO            TO BCP-LEG-DOY-PRESENT(WS-LEG-IDX)
004570     IF WS-TRIM-SOURCE(1:3) EQUAL SPACE
004580        MOVE ZERO          TO BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX)
004590     ELSE
004600        IF WS-TRIM-SOURCE(1:3) NOT NUMERIC
004610           PERFORM RAISE-LEG-DAY-OF-YEAR-ERROR
004620        ELSE
004630           MOVE WS-TRIM-SOURCE(1:3)
004640                            TO BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX)
004650           IF BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX) < 1
004660              OR BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX) > 366
004670              PERFORM RAISE-LEG-DAY-OF-YEAR-ERROR
004680           ELSE
004690              MOVE CC-YES  TO BCP-LEG-DOY-PRESENT(WS-LEG-IDX)
004700              PERFORM DECODE-PLACEHOLDER-FLIGHT-DATE
004710           END-IF
004720        END-IF
004730     END-IF.
004740*
004750* placeholder flight date - decoded with the current reference
004760* year; superseded later in RESOLVE-LEG-FLIGHT-DATE when an
004770* issuance date is available (see BUSINESS RULES - flight-date
004780* resolution)
004790 DECODE-PLACEHOLDER-FLIGHT-DATE.
004800     MOVE BCP-MIO-REF-YEAR               TO WS-DATE-YEAR
004810     MOVE BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX) TO WS-DATE-DAY-OF-YEAR
004820     PERFORM DECODE-DAY-OF-YEAR-DATE
004830     IF WS-DATE-IS-VALID
004840        MOVE CC-YES           TO BCP-LEG-FLTDATE-PRESENT(WS-LEG-IDX)
004850        MOVE WS-DATE-YEAR     TO BCP-LEG-FLTDATE-YYYY(WS-LEG-IDX)
004860        MOVE WS-DATE-MONTH    TO BCP-LEG-FLTDATE-MM(WS-LEG-IDX)
004870        MOVE WS-DATE-DAY      TO BCP-LEG-FLTDATE-DD(WS-LEG-IDX)
004880     ELSE
004890        MOVE CC-NO            TO BCP-LEG-FLTDATE-PRESENT(WS-LEG-IDX)
004900     END-IF.
004910*
004920 READ-LEG-CONDITIONAL-SIZE.
004930     MOVE WS-MSG-TEXT(WS-LEG-START + 35:2)
004940                         TO BCP-LEG-COND-SIZE-HEX(WS-LEG-IDX)
004950     MOVE BCP-LEG-COND-SIZE-HEX(WS-LEG-IDX) TO WS-HEX-SOURCE
004960     PERFORM DECODE-HEX-BYTE
004970     IF NOT WS-HEX-IS-VALID
004980        PERFORM RAISE-LEG-COND-SIZE-ERROR
004990     ELSE
005000        MOVE WS-HEX-VALUE    TO BCP-LEG-COND-SIZE-BIN(WS-LEG-IDX)
005010                                WS-LEG-COND-LEN
005020     END-IF.
005030*
005040*----------------------------------------------------------------
005050* conditional-section dispatch - leg 1's conditional bytes may
005060* start with a version/unique-conditional block, and whatever
005070* remains (>= 2 bytes, any leg) is a repeated-conditional block
005080*----------------------------------------------------------------
005090 DISPATCH-LEG-CONDITIONAL-BLOCKS.
005100     ADD CC-LEG-MAND-LEN TO WS-LEG-START GIVING WS-LEG-COND-START
005110     MOVE WS-LEG-COND-START               TO WS-LEG-COND-CURSOR
005120     MOVE WS-LEG-COND-LEN                 TO WS-LEG-COND-REMAIN
005130*
005140     IF WS-LEG-IDX EQUAL 1 AND WS-LEG-COND-LEN > ZERO
005150        PERFORM DISPATCH-UNIQUE-CONDITIONAL THRU DISPATCH-UNIQUE-CONDITIONAL-EXIT
005160     END-IF
005170*
005180     IF WS-LEG-COND-REMAIN >= 2
005185        PERFORM DISPATCH-REPEATED-CONDITIONAL
005186                THRU DISPATCH-REPEATED-CONDITIONAL-EXIT
005190     ELSE
005195        MOVE CC-NO  TO BCP-LEG-RPTCOND-PRESENT(WS-LEG-IDX)
005199     END-IF
005210*
005220     ADD CC-LEG-MAND-LEN TO WS-LEG-COND-LEN GIVING WS-VALUE-LEN-TEMP
005230     ADD WS-VALUE-LEN-TEMP TO WS-LEG-START.
005240*
005250 DISPATCH-UNIQUE-CONDITIONAL.
005260     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:1) TO BCP-OUT-VERSION-INDICATOR
005270     ADD 1                          TO WS-LEG-COND-CURSOR
005280     SUBTRACT 1                     FROM WS-LEG-COND-REMAIN
005290     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:1) TO BCP-OUT-VERSION-NUMBER
005300     ADD 1                          TO WS-LEG-COND-CURSOR
005310     SUBTRACT 1                     FROM WS-LEG-COND-REMAIN
005320*
005330     IF WS-LEG-COND-REMAIN < 2
005340        GO TO DISPATCH-UNIQUE-CONDITIONAL-EXIT
005350     END-IF
005360     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:2) TO WS-HEX-SOURCE
005370     PERFORM DECODE-HEX-BYTE
005380     ADD 2                          TO WS-LEG-COND-CURSOR
005390     SUBTRACT 2                     FROM WS-LEG-COND-REMAIN
005400     IF NOT WS-HEX-IS-VALID OR WS-HEX-VALUE EQUAL ZERO
005410        GO TO DISPATCH-UNIQUE-CONDITIONAL-EXIT
005420     END-IF
005430     MOVE WS-HEX-VALUE               TO WS-LEG-UNIQUE-SIZE
005440     IF WS-LEG-UNIQUE-SIZE > WS-LEG-COND-REMAIN
005450        MOVE WS-LEG-COND-REMAIN       TO WS-LEG-UNIQUE-SIZE
005460     END-IF
005470*
005480     PERFORM CALL-D002-FOR-UNIQUE-CONDITIONAL
005490*
005500     ADD WS-LEG-UNIQUE-SIZE          TO WS-LEG-COND-CURSOR
005510     SUBTRACT WS-LEG-UNIQUE-SIZE     FROM WS-LEG-COND-REMAIN.
005520 DISPATCH-UNIQUE-CONDITIONAL-EXIT.
005530     EXIT.
005540*
005550 CALL-D002-FOR-UNIQUE-CONDITIONAL.
005560     MOVE WS-LEG-UNIQUE-SIZE            TO BCP-D002-TEXT-LEN
005570     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:WS-LEG-UNIQUE-SIZE)
005580                                         TO BCP-D002-TEXT-DATA
005590     SET UNIQUE-COND-BEHAVIOR TO TRUE
005600     MOVE WS-LEG-IDX                    TO BCP-D002-LEG-NUMBER
005610     CALL CC-SUB-D002 USING BCP-D002-IN BCP-D002-OUT BCP-MR
005620              ON EXCEPTION PERFORM RAISE-D002-CALL-ERROR
005630          NOT ON EXCEPTION PERFORM MOVE-UNIQUE-COND-RESULT
005640     END-CALL.
005650*
005660 MOVE-UNIQUE-COND-RESULT.
005670     IF BCP-MR-RESULT NOT EQUAL ZERO
005680        GOBACK
005690     END-IF
005700     MOVE BCP-D002-UNQ-PRESENT            TO BCP-OUT-UNQ-PRESENT
005710     MOVE BCP-D002-PAX-DESCRIPTION        TO BCP-OUT-PAX-DESCRIPTION
005720     MOVE BCP-D002-CHECKIN-SOURCE         TO BCP-OUT-CHECKIN-SOURCE
005730     MOVE BCP-D002-ISSUE-SOURCE           TO BCP-OUT-ISSUE-SOURCE
005740     MOVE BCP-D002-DOCUMENT-TYPE          TO BCP-OUT-DOCUMENT-TYPE
005750     MOVE BCP-D002-ISSUING-AIRLINE        TO BCP-OUT-ISSUING-AIRLINE
005760     MOVE BCP-D002-BAGTAG-TOT             TO BCP-OUT-BAGTAG-TOT
005770     PERFORM MOVE-ONE-BAGTAG
005780             VARYING WS-BAGTAG-IDX FROM 1 BY 1
005790             UNTIL WS-BAGTAG-IDX > BCP-D002-BAGTAG-TOT
005800     PERFORM DECODE-ISSUANCE-DATE THRU DECODE-ISSUANCE-DATE-EXIT.
005810*
005820 MOVE-ONE-BAGTAG.
005830     MOVE BCP-D002-BAGTAG(WS-BAGTAG-IDX)
005840                         TO BCP-OUT-BAGTAG(WS-BAGTAG-IDX).
005850*
005855*    CHG-9941 OKO 2006-06-19 added the missing SECTION-SIZE-HEX   CHG9941
005856*            gate - repeated-conditional bytes were being handed
005857*            to BCPD002 whole, with no 2-hex-byte size field read
005858*            first, shifting every fixed field by two bytes
005860 DISPATCH-REPEATED-CONDITIONAL.
005863     MOVE CC-NO                          TO
005864                      BCP-LEG-RPTCOND-PRESENT(WS-LEG-IDX)
005866     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:2) TO WS-HEX-SOURCE
005868     PERFORM DECODE-HEX-BYTE
005870     IF NOT WS-HEX-IS-VALID OR WS-HEX-VALUE EQUAL ZERO
005872        GO TO DISPATCH-REPEATED-CONDITIONAL-EXIT
005874     END-IF
005876     MOVE WS-HEX-VALUE                   TO WS-LEG-RPTCOND-SIZE
005878     IF WS-LEG-RPTCOND-SIZE > WS-LEG-COND-REMAIN - 2
005880        GO TO DISPATCH-REPEATED-CONDITIONAL-EXIT
005882     END-IF
005884     ADD 2                               TO WS-LEG-COND-CURSOR
005886     SUBTRACT 2                          FROM WS-LEG-COND-REMAIN
005888*
005890     MOVE WS-LEG-RPTCOND-SIZE            TO BCP-D002-TEXT-LEN
005892     MOVE WS-MSG-TEXT(WS-LEG-COND-CURSOR:WS-LEG-RPTCOND-SIZE)
005894                                         TO BCP-D002-TEXT-DATA
005900     SET REPEAT-COND-BEHAVIOR TO TRUE
005910     MOVE WS-LEG-IDX                    TO BCP-D002-LEG-NUMBER
005920     CALL CC-SUB-D002 USING BCP-D002-IN BCP-D002-OUT BCP-MR
005930              ON EXCEPTION PERFORM RAISE-D002-CALL-ERROR
005940          NOT ON EXCEPTION PERFORM MOVE-REPEATED-COND-RESULT
005950     END-CALL
005955*
005960     ADD WS-LEG-RPTCOND-SIZE             TO WS-LEG-COND-CURSOR
005965     SUBTRACT WS-LEG-RPTCOND-SIZE        FROM WS-LEG-COND-REMAIN.
005970 DISPATCH-REPEATED-CONDITIONAL-EXIT.
005975     EXIT.
005978*
005980 MOVE-REPEATED-COND-RESULT.
005985     IF BCP-MR-RESULT NOT EQUAL ZERO
005990        GOBACK
006000     END-IF
006010     IF BCP-D002-RPT-PRESENT-YES
006020        MOVE CC-YES      TO BCP-LEG-RPTCOND-PRESENT(WS-LEG-IDX)
006030        MOVE BCP-D002-AIRLINE-NUM-CODE
006040                         TO BCP-LEG-AIRLINE-NUM-CODE(WS-LEG-IDX)
006050        MOVE BCP-D002-DOC-SERIAL-NUM
006060                         TO BCP-LEG-DOC-SERIAL-NUM(WS-LEG-IDX)
006070        MOVE BCP-D002-SELECTEE-IND
006080                         TO BCP-LEG-SELECTEE-IND(WS-LEG-IDX)
006090        MOVE BCP-D002-DOC-VERIFY-IND
006100                         TO BCP-LEG-DOC-VERIFY-IND(WS-LEG-IDX)
006110        MOVE BCP-D002-MKTG-CARRIER
006120                         TO BCP-LEG-MKTG-CARRIER(WS-LEG-IDX)
006130        MOVE BCP-D002-FF-AIRLINE
006140                         TO BCP-LEG-FF-AIRLINE(WS-LEG-IDX)
006150        MOVE BCP-D002-FF-NUMBER
006160                         TO BCP-LEG-FF-NUMBER(WS-LEG-IDX)
006170        MOVE BCP-D002-ID-AD-IND
006180                         TO BCP-LEG-ID-AD-IND(WS-LEG-IDX)
006190        MOVE BCP-D002-FREE-BAG-ALLOW
006200                         TO BCP-LEG-FREE-BAG-ALLOW(WS-LEG-IDX)
006210        MOVE BCP-D002-FAST-TRACK-FLAG
006220                         TO BCP-LEG-FAST-TRACK-FLAG(WS-LEG-IDX)
006230        MOVE BCP-D002-AIRLINE-USE
006240                         TO BCP-LEG-AIRLINE-USE(WS-LEG-IDX)
006250     ELSE
006260        MOVE CC-NO       TO BCP-LEG-RPTCOND-PRESENT(WS-LEG-IDX)
006270     END-IF.
006280*
006290 RAISE-D002-CALL-ERROR.
006300     MOVE 30                            TO BCP-MR-RESULT
006310     STRING 'CALL for program ' DELIMITED BY SIZE
006320            CC-SUB-D002         DELIMITED BY SIZE
006330            ' raised an exception'       DELIMITED BY SIZE
006340       INTO BCP-MR-DESCRIPTION
006350     MOVE WS-LEG-IDX                    TO BCP-MR-POSITION.
006360*
006370*----------------------------------------------------------------
006380* issuance-date decode (unique-conditional ISSUE-DATE-RAW: 1
006390* digit year-last-digit + 3-digit Julian day-of-year)
006400*----------------------------------------------------------------
006410 DECODE-ISSUANCE-DATE.
006420     SET WS-ISSUE-DATE-IS-OK TO FALSE
006430     MOVE CC-NO                       TO BCP-OUT-ISSUE-DATE-PRESENT
006440     IF BCP-D002-ISSUE-DATE-RAW NOT NUMERIC
006450        GO TO DECODE-ISSUANCE-DATE-EXIT
006460     END-IF
006470     MOVE BCP-D002-ISSUE-DATE-RAW(1:1)   TO WS-ISSUE-DIGIT
006480     MOVE BCP-D002-ISSUE-DATE-RAW(2:3)   TO WS-ISSUE-DAY-OF-YEAR
006490     IF WS-ISSUE-DAY-OF-YEAR < 1 OR WS-ISSUE-DAY-OF-YEAR > 366
006500        GO TO DECODE-ISSUANCE-DATE-EXIT
006510     END-IF
006520     PERFORM FIND-CLOSEST-ISSUANCE-YEAR
006530     MOVE WS-ISSUE-BEST-YEAR            TO WS-DATE-YEAR
006540     MOVE WS-ISSUE-DAY-OF-YEAR           TO WS-DATE-DAY-OF-YEAR
006550     PERFORM DECODE-DAY-OF-YEAR-DATE
006560     IF NOT WS-DATE-IS-VALID
006570        GO TO DECODE-ISSUANCE-DATE-EXIT
006580     END-IF
006590     SET WS-ISSUE-DATE-IS-OK TO TRUE
006600     MOVE CC-YES                      TO BCP-OUT-ISSUE-DATE-PRESENT
006610     MOVE WS-DATE-YEAR                 TO BCP-OUT-ISSUE-YYYY
006620     MOVE WS-DATE-MONTH                TO BCP-OUT-ISSUE-MM
006630     MOVE WS-DATE-DAY                  TO BCP-OUT-ISSUE-DD.
006640 DECODE-ISSUANCE-DATE-EXIT.
006650     EXIT.
006660*
006665*    CHG-5910 FEN 1998-11-09 widened this search to +/-20 yrs     CHG5910 
006670 FIND-CLOSEST-ISSUANCE-YEAR.
006680     COMPUTE WS-ISSUE-LOW-YEAR  = BCP-MIO-REF-YEAR - 20
006690     COMPUTE WS-ISSUE-HIGH-YEAR = BCP-MIO-REF-YEAR + 20
006700     MOVE BCP-MIO-REF-YEAR               TO WS-ISSUE-BEST-YEAR
006710     MOVE 9999                          TO WS-ISSUE-BEST-DIST
006720     PERFORM CHECK-ONE-CANDIDATE-YEAR
006730             VARYING WS-ISSUE-CAND-YEAR FROM WS-ISSUE-LOW-YEAR BY 1
006740             UNTIL WS-ISSUE-CAND-YEAR > WS-ISSUE-HIGH-YEAR.
006750*
006760 CHECK-ONE-CANDIDATE-YEAR.
006770     DIVIDE WS-ISSUE-CAND-YEAR BY 10
006780            GIVING WS-DATE-QUOT
006790            REMAINDER WS-ISSUE-CAND-LASTDIG
006800     IF WS-ISSUE-CAND-LASTDIG EQUAL WS-ISSUE-DIGIT
006810        IF WS-ISSUE-CAND-YEAR >= BCP-MIO-REF-YEAR
006820           COMPUTE WS-ISSUE-CAND-DIST =
006830                   WS-ISSUE-CAND-YEAR - BCP-MIO-REF-YEAR
006840        ELSE
006850           COMPUTE WS-ISSUE-CAND-DIST =
006860                   BCP-MIO-REF-YEAR - WS-ISSUE-CAND-YEAR
006870        END-IF
006880        IF WS-ISSUE-CAND-DIST < WS-ISSUE-BEST-DIST
006890           MOVE WS-ISSUE-CAND-DIST        TO WS-ISSUE-BEST-DIST
006900           MOVE WS-ISSUE-CAND-YEAR         TO WS-ISSUE-BEST-YEAR
006910        END-IF
006920     END-IF.
006930*
006940*----------------------------------------------------------------
006950* flight-date resolution - recompute using the issuance year,
006960* roll forward one year if the recomputed date precedes issuance
006970*----------------------------------------------------------------
006975*    CHG-6144 PAT 2000-02-07 roll-forward logic fixed here        CHG6144 
006980 RESOLVE-LEG-FLIGHT-DATE.
006990     IF NOT BCP-LEG-FLTDATE-PRESENT-YES(WS-LEG-IDX)
007000        GO TO RESOLVE-LEG-FLIGHT-DATE-EXIT
007010     END-IF
007020     IF NOT BCP-OUT-ISSUE-DATE-PRESENT-YES
007030        GO TO RESOLVE-LEG-FLIGHT-DATE-EXIT
007040     END-IF
007050*
007060     MOVE BCP-OUT-ISSUE-YYYY             TO WS-DATE-YEAR
007070     MOVE BCP-LEG-DAY-OF-YEAR(WS-LEG-IDX) TO WS-DATE-DAY-OF-YEAR
007080     PERFORM DECODE-DAY-OF-YEAR-DATE
007090     IF NOT WS-DATE-IS-VALID
007100        GO TO RESOLVE-LEG-FLIGHT-DATE-EXIT
007110     END-IF
007120*
007130     MOVE WS-DATE-YEAR                   TO WS-CAND-YYYY
007140     MOVE WS-DATE-MONTH                  TO WS-CAND-MM
007150     MOVE WS-DATE-DAY                    TO WS-CAND-DD
007160     MOVE BCP-OUT-ISSUE-YYYY             TO WS-ISSUE-CMP-YYYY
007170     MOVE BCP-OUT-ISSUE-MM               TO WS-ISSUE-CMP-MM
007180     MOVE BCP-OUT-ISSUE-DD               TO WS-ISSUE-CMP-DD
007190*
007200     IF WS-CAND-NUMERIC < WS-ISSUE-NUMERIC
007210        ADD 1                            TO WS-DATE-YEAR
007220        PERFORM DECODE-DAY-OF-YEAR-DATE
007230        IF NOT WS-DATE-IS-VALID
007240           GO TO RESOLVE-LEG-FLIGHT-DATE-EXIT
007250        END-IF
007260     END-IF
007270*
007280     MOVE WS-DATE-YEAR       TO BCP-LEG-FLTDATE-YYYY(WS-LEG-IDX)
007290     MOVE WS-DATE-MONTH      TO BCP-LEG-FLTDATE-MM(WS-LEG-IDX)
007300     MOVE WS-DATE-DAY        TO BCP-LEG-FLTDATE-DD(WS-LEG-IDX).
007310 RESOLVE-LEG-FLIGHT-DATE-EXIT.
007320     EXIT.
007330*
007340*----------------------------------------------------------------
007350* Julian day-of-year to calendar date, table-driven
007360*----------------------------------------------------------------
007370 BUILD-MONTH-DAYS-TABLE.
007380     MOVE 31                            TO WS-MONTH-DAYS(1)
007390     MOVE 28                            TO WS-MONTH-DAYS(2)
007400     MOVE 31                            TO WS-MONTH-DAYS(3)
007410     MOVE 30                            TO WS-MONTH-DAYS(4)
007420     MOVE 31                            TO WS-MONTH-DAYS(5)
007430     MOVE 30                            TO WS-MONTH-DAYS(6)
007440     MOVE 31                            TO WS-MONTH-DAYS(7)
007450     MOVE 31                            TO WS-MONTH-DAYS(8)
007460     MOVE 30                            TO WS-MONTH-DAYS(9)
007470     MOVE 31                            TO WS-MONTH-DAYS(10)
007480     MOVE 30                            TO WS-MONTH-DAYS(11)
007490     MOVE 31                            TO WS-MONTH-DAYS(12).
007500*
007510 DECODE-DAY-OF-YEAR-DATE.
007520     SET WS-DATE-IS-VALID TO FALSE
007530     PERFORM CHECK-LEAP-YEAR
007540     IF WS-DATE-IS-LEAP-YES
007550        MOVE 29                          TO WS-MONTH-DAYS(2)
007560     ELSE
007570        MOVE 28                          TO WS-MONTH-DAYS(2)
007580     END-IF
007590*
007600     IF WS-DATE-DAY-OF-YEAR < 1
007610        OR (WS-DATE-IS-LEAP-YES AND WS-DATE-DAY-OF-YEAR > 366)
007620        OR (NOT WS-DATE-IS-LEAP-YES AND WS-DATE-DAY-OF-YEAR > 365)
007630        GO TO DECODE-DAY-OF-YEAR-DATE-EXIT
007640     END-IF
007650*
007660     MOVE WS-DATE-DAY-OF-YEAR            TO WS-DATE-REMAIN-DAYS
007670     MOVE 1                              TO WS-DATE-MONTH
007680     PERFORM SUBTRACT-ONE-MONTH
007690             UNTIL WS-DATE-REMAIN-DAYS <= WS-MONTH-DAYS(WS-DATE-MONTH)
007700     MOVE WS-DATE-REMAIN-DAYS            TO WS-DATE-DAY
007710     SET WS-DATE-IS-VALID TO TRUE.
007720 DECODE-DAY-OF-YEAR-DATE-EXIT.
007730     EXIT.
007740*
007750 SUBTRACT-ONE-MONTH.
007760     SUBTRACT WS-MONTH-DAYS(WS-DATE-MONTH) FROM WS-DATE-REMAIN-DAYS
007770     ADD 1                               TO WS-DATE-MONTH.
007780*
007790 CHECK-LEAP-YEAR.
007800     DIVIDE WS-DATE-YEAR BY 4
007810            GIVING WS-DATE-QUOT REMAINDER WS-DATE-REM-4
007820     DIVIDE WS-DATE-YEAR BY 100
007830            GIVING WS-DATE-QUOT REMAINDER WS-DATE-REM-100
007840     DIVIDE WS-DATE-YEAR BY 400
007850            GIVING WS-DATE-QUOT REMAINDER WS-DATE-REM-400
007860     IF (WS-DATE-REM-4 EQUAL ZERO AND WS-DATE-REM-100 NOT EQUAL ZERO)
007870        OR WS-DATE-REM-400 EQUAL ZERO
007880        SET WS-DATE-IS-LEAP-YES TO TRUE
007890     ELSE
007900        MOVE CC-NO                       TO WS-DATE-IS-LEAP
007910     END-IF.
007920*
007930*----------------------------------------------------------------
007940* security block (optional trailing ^-tagged block)
007950*----------------------------------------------------------------
007960 PARSE-SECURITY-BLOCK.
007970     MOVE CC-NO                TO BCP-OUT-SECURITY-PRESENT
007980     IF (WS-MSG-LEN - WS-LEG-START + 1) < 4
007990        GO TO PARSE-SECURITY-BLOCK-EXIT
008000     END-IF
008010     IF WS-MSG-TEXT(WS-LEG-START:1) NOT EQUAL CC-CARET
008020        GO TO PARSE-SECURITY-BLOCK-EXIT
008030     END-IF
008040     ADD 1                            TO WS-LEG-START
008050     MOVE WS-MSG-TEXT(WS-LEG-START:1)   TO BCP-OUT-SECURITY-TYPE
008060     ADD 1                            TO WS-LEG-START
008070     MOVE WS-MSG-TEXT(WS-LEG-START:2)   TO WS-HEX-SOURCE
008080     PERFORM DECODE-HEX-BYTE
008090     IF NOT WS-HEX-IS-VALID
008100        GO TO PARSE-SECURITY-BLOCK-EXIT
008110     END-IF
008120     ADD 2                            TO WS-LEG-START
008130     MOVE WS-HEX-VALUE                  TO WS-SEC-LEN-BIN
008140     IF WS-SEC-LEN-BIN > (WS-MSG-LEN - WS-LEG-START + 1)
008150        COMPUTE WS-SEC-LEN-BIN = WS-MSG-LEN - WS-LEG-START + 1
008160     END-IF
008170     MOVE CC-YES                       TO BCP-OUT-SECURITY-PRESENT
008180     IF WS-SEC-LEN-BIN > ZERO
008190        MOVE WS-MSG-TEXT(WS-LEG-START:WS-SEC-LEN-BIN)
008200                                        TO WS-SEC-DATA
008210        MOVE WS-SEC-DATA                TO WS-TRIM-SOURCE(1:30)
008220        MOVE 30                         TO WS-TRIM-MAXLEN
008230        PERFORM GET-TRIMMED-LEN
008240        IF WS-TRIM-LEN > ZERO
008250           MOVE WS-SEC-DATA(1:WS-TRIM-LEN) TO BCP-OUT-SECURITY-DATA
008260        END-IF
008270        ADD WS-SEC-LEN-BIN               TO WS-LEG-START
008280     END-IF.
008290 PARSE-SECURITY-BLOCK-EXIT.
008300     EXIT.
008310*
008320*----------------------------------------------------------------
008330* whatever remains is the trailing airline-data field
008340*----------------------------------------------------------------
008350 SET-AIRLINE-DATA-TRAILER.
008360     MOVE CC-NO                         TO BCP-OUT-AIRDATA-PRESENT
008370     IF WS-LEG-START > WS-MSG-LEN
008380        GO TO SET-AIRLINE-DATA-TRAILER-EXIT
008390     END-IF
008400     COMPUTE WS-AIRDATA-LEN = WS-MSG-LEN - WS-LEG-START + 1
008410     IF WS-AIRDATA-LEN > 50
008420        MOVE 50                         TO WS-AIRDATA-LEN
008430     END-IF
008440     MOVE WS-MSG-TEXT(WS-LEG-START:WS-AIRDATA-LEN) TO WS-TRIM-SOURCE(1:30)
008450     MOVE WS-MSG-TEXT(WS-LEG-START:WS-AIRDATA-LEN) TO WS-AIRDATA-TEXT
008460     MOVE WS-AIRDATA-TEXT                TO WS-TRIM-SOURCE
008470     MOVE 30                            TO WS-TRIM-MAXLEN
008480     PERFORM GET-TRIMMED-LEN
008490     IF WS-TRIM-LEN > ZERO
008500        MOVE CC-YES                      TO BCP-OUT-AIRDATA-PRESENT
008510        MOVE WS-AIRDATA-TEXT              TO BCP-OUT-AIRDATA-TEXT
008520     END-IF.
008530 SET-AIRLINE-DATA-TRAILER-EXIT.
008540     EXIT.
008550*
008560*----------------------------------------------------------------
008570* generic trailing-space trim length (reference-modification
008580* backward scan, no intrinsic FUNCTION)
008590*----------------------------------------------------------------
008600 GET-TRIMMED-LEN.
008610     MOVE WS-TRIM-MAXLEN                 TO WS-TRIM-LEN
008620     PERFORM SHRINK-TRIM-LEN
008630             UNTIL WS-TRIM-LEN EQUAL ZERO
008640                OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT EQUAL SPACE.
008650*
008660 SHRINK-TRIM-LEN.
008670     SUBTRACT 1                          FROM WS-TRIM-LEN.
008680*
008690*----------------------------------------------------------------
008700* numeric field normalization - strip leading zeros, keep an
008710* optional trailing uppercase-letter suffix
008720*----------------------------------------------------------------
008730 NORMALIZE-PADDED-NUMBER.
008740     MOVE WS-NORM-SOURCE                 TO WS-TRIM-SOURCE(1:10)
008750     MOVE 10                            TO WS-TRIM-MAXLEN
008760     PERFORM GET-TRIMMED-LEN
008770     MOVE WS-TRIM-LEN                    TO WS-NORM-SRC-LEN
008780     IF WS-NORM-SRC-LEN EQUAL ZERO
008790        MOVE SPACE                       TO WS-NORM-RESULT
008800        GO TO NORMALIZE-PADDED-NUMBER-EXIT
008810     END-IF
008820*
008830     SET WS-NORM-PATTERN-IS-OK TO TRUE
008840     MOVE SPACE                          TO WS-NORM-SUFFIX
008850     MOVE WS-NORM-SRC-LEN                TO WS-NORM-DIGIT-LEN
008860     IF WS-NORM-SOURCE(WS-NORM-SRC-LEN:1) IS ALPHABETIC-UPPER
008870        MOVE WS-NORM-SOURCE(WS-NORM-SRC-LEN:1) TO WS-NORM-SUFFIX
008880        COMPUTE WS-NORM-DIGIT-LEN = WS-NORM-SRC-LEN - 1
008890     END-IF
008900*
008910     IF WS-NORM-DIGIT-LEN EQUAL ZERO
008920        SET WS-NORM-PATTERN-IS-OK TO FALSE
008930     ELSE
008940        PERFORM CHECK-ONE-NORM-DIGIT
008950                VARYING WS-NORM-CHAR-IDX FROM 1 BY 1
008960                UNTIL WS-NORM-CHAR-IDX > WS-NORM-DIGIT-LEN
008970                   OR NOT WS-NORM-PATTERN-IS-OK
008980     END-IF
008990*
009000     IF NOT WS-NORM-PATTERN-IS-OK
009010        MOVE WS-NORM-SOURCE(1:WS-NORM-SRC-LEN) TO WS-NORM-RESULT
009020        GO TO NORMALIZE-PADDED-NUMBER-EXIT
009030     END-IF
009040*
009050     PERFORM FIND-FIRST-NONZERO-DIGIT
009060     PERFORM BUILD-NORMALIZED-NUMBER.
009070 NORMALIZE-PADDED-NUMBER-EXIT.
009080     EXIT.
009090*
009100 CHECK-ONE-NORM-DIGIT.
009110     IF WS-NORM-SOURCE(WS-NORM-CHAR-IDX:1) NOT NUMERIC
009120        SET WS-NORM-PATTERN-IS-OK TO FALSE
009130     END-IF.
009140*
009150 FIND-FIRST-NONZERO-DIGIT.
009160     MOVE 1                              TO WS-NORM-ZERO-IDX
009170     PERFORM ADVANCE-PAST-ONE-ZERO
009180             UNTIL WS-NORM-ZERO-IDX > WS-NORM-DIGIT-LEN
009190                OR WS-NORM-SOURCE(WS-NORM-ZERO-IDX:1) NOT EQUAL '0'.
009200*
009210 ADVANCE-PAST-ONE-ZERO.
009220     ADD 1                                TO WS-NORM-ZERO-IDX.
009230*
009240 BUILD-NORMALIZED-NUMBER.
009250     MOVE SPACE                           TO WS-NORM-RESULT
009260     IF WS-NORM-ZERO-IDX > WS-NORM-DIGIT-LEN
009270        MOVE '0'                          TO WS-NORM-RESULT(1:1)
009280        IF WS-NORM-SUFFIX NOT EQUAL SPACE
009290           MOVE WS-NORM-SUFFIX             TO WS-NORM-RESULT(2:1)
009300        END-IF
009310     ELSE
009320        COMPUTE WS-VALUE-LEN-TEMP =
009330                WS-NORM-DIGIT-LEN - WS-NORM-ZERO-IDX + 1
009340        MOVE WS-NORM-SOURCE(WS-NORM-ZERO-IDX:WS-VALUE-LEN-TEMP)
009350                                         TO WS-NORM-RESULT
009360        IF WS-NORM-SUFFIX NOT EQUAL SPACE
009370           ADD 1                          TO WS-VALUE-LEN-TEMP
009380           MOVE WS-NORM-SUFFIX
009390                      TO WS-NORM-RESULT(WS-VALUE-LEN-TEMP:1)
009400        END-IF
009410     END-IF.
009420*
009430*----------------------------------------------------------------
009440* hand-rolled 2-character hex decode (0-255); no FUNCTION HEX-OF
009450*----------------------------------------------------------------
009460 DECODE-HEX-BYTE.
009470     SET WS-HEX-IS-VALID TO TRUE
009480     MOVE ZERO                            TO WS-HEX-VALUE
009490     IF WS-HEX-SOURCE EQUAL SPACE
009500        GO TO DECODE-HEX-BYTE-EXIT
009510     END-IF
009520     IF WS-HEX-SOURCE IS NOT HEX-DIGIT-VALID
009530        SET WS-HEX-IS-VALID TO FALSE
009540        GO TO DECODE-HEX-BYTE-EXIT
009550     END-IF
009560     PERFORM FIND-ONE-HEX-NIBBLE
009570             VARYING WS-HEX-DIGIT-IDX FROM 1 BY 1
009580             UNTIL WS-HEX-DIGIT-IDX > 2.
009590 DECODE-HEX-BYTE-EXIT.
009600     EXIT.
009610*
009620 FIND-ONE-HEX-NIBBLE.
009630     MOVE 1                               TO WS-HEX-NIBBLE
009640     PERFORM SCAN-HEX-TABLE
009650             UNTIL WS-HEX-NIBBLE > 16
009660                OR WS-HEX-DIGITS(WS-HEX-NIBBLE:1)
009670                        EQUAL WS-HEX-SOURCE(WS-HEX-DIGIT-IDX:1)
009680     COMPUTE WS-HEX-VALUE =
009690             (WS-HEX-VALUE * 16) + (WS-HEX-NIBBLE - 1).
009700*
009710 SCAN-HEX-TABLE.
009720     ADD 1                                TO WS-HEX-NIBBLE.
009730*
009740*----------------------------------------------------------------
009750* passenger-name normalization: LAST/FIRST -> "First Last"
009760*----------------------------------------------------------------
009770 FORMAT-PASSENGER-NAME.
009780     MOVE BCP-OUT-PASSENGER-NAME-RAW      TO WS-TRIM-SOURCE(1:20)
009790     MOVE 20                             TO WS-TRIM-MAXLEN
009800     PERFORM GET-TRIMMED-LEN
009810     MOVE SPACE                           TO WS-NAME-RAW
009820     IF WS-TRIM-LEN > ZERO
009830        MOVE BCP-OUT-PASSENGER-NAME-RAW(1:WS-TRIM-LEN)
009840                                         TO WS-NAME-RAW
009845        PERFORM COLLAPSE-NAME-SPACES
009850     END-IF
009860*
009870     MOVE ZERO                            TO WS-NAME-SLASH-POS
009880     PERFORM FIND-SLASH-POSITION
009890             VARYING WS-NAME-CHAR-IDX FROM 1 BY 1
009900             UNTIL WS-NAME-CHAR-IDX > WS-TRIM-LEN
009910                OR WS-NAME-SLASH-POS NOT EQUAL ZERO
009920*
009930     MOVE SPACE                           TO WS-NAME-LAST WS-NAME-FIRST
009940     IF WS-NAME-SLASH-POS EQUAL ZERO
009950        MOVE WS-TRIM-LEN                  TO WS-NAME-LAST-LEN
009960        MOVE WS-NAME-RAW(1:WS-TRIM-LEN)    TO WS-NAME-LAST
009970        MOVE ZERO                         TO WS-NAME-FIRST-LEN
009980     ELSE
009990        COMPUTE WS-NAME-LAST-LEN = WS-NAME-SLASH-POS - 1
010000        IF WS-NAME-LAST-LEN > ZERO
010010           MOVE WS-NAME-RAW(1:WS-NAME-LAST-LEN) TO WS-NAME-LAST
010020        END-IF
010030        COMPUTE WS-NAME-FIRST-LEN = WS-TRIM-LEN - WS-NAME-SLASH-POS
010040        IF WS-NAME-FIRST-LEN > ZERO
010050           MOVE WS-NAME-RAW(WS-NAME-SLASH-POS + 1:WS-NAME-FIRST-LEN)
010060                                         TO WS-NAME-FIRST
010070        END-IF
010080     END-IF
010090*
010100     PERFORM TITLE-CASE-ONE-PART
010110     MOVE WS-NAME-LAST                    TO WS-TRIM-SOURCE(1:20)
010120     PERFORM TITLE-CASE-LAST-PART
010130     PERFORM BUILD-DISPLAY-NAME.
010132*
010134* internal blank-run squeeze - same forward-copy-in-place idea as
010135* STRIP-CR-LF above, but a byte is dropped when it is a space AND
010136* the byte already copied out is also a space, instead of when it
010137* matches a fixed CR/LF test
010138 COLLAPSE-NAME-SPACES.
010139     MOVE WS-NAME-RAW                    TO WS-NAME-RAW-HOLD
010140     MOVE SPACE                          TO WS-NAME-RAW
010141     MOVE ZERO                           TO WS-NAME-COLLAPSE-LEN
010142     PERFORM COPY-ONE-NAME-BYTE
010143             VARYING WS-NAME-CHAR-IDX FROM 1 BY 1
010144             UNTIL WS-NAME-CHAR-IDX > WS-TRIM-LEN
010145     MOVE WS-NAME-COLLAPSE-LEN           TO WS-TRIM-LEN.
010146*
010147 COPY-ONE-NAME-BYTE.
010148     IF WS-NAME-RAW-HOLD(WS-NAME-CHAR-IDX:1) NOT EQUAL SPACE
010149        OR WS-NAME-COLLAPSE-LEN EQUAL ZERO
010150        OR WS-NAME-RAW(WS-NAME-COLLAPSE-LEN:1) NOT EQUAL SPACE
010151        ADD 1                            TO WS-NAME-COLLAPSE-LEN
010152        MOVE WS-NAME-RAW-HOLD(WS-NAME-CHAR-IDX:1)
010153                       TO WS-NAME-RAW(WS-NAME-COLLAPSE-LEN:1)
010154     END-IF.
010155*
010156 FIND-SLASH-POSITION.
010160     IF WS-NAME-RAW(WS-NAME-CHAR-IDX:1) EQUAL CC-SLASH
010170        MOVE WS-NAME-CHAR-IDX              TO WS-NAME-SLASH-POS
010180     END-IF.
010190*
010200* title-case the first-name part in place
010210 TITLE-CASE-ONE-PART.
010220     IF WS-NAME-FIRST-LEN > ZERO
010230        PERFORM LOWERCASE-NAME-FIRST
010240        SET WS-NAME-IS-AT-WORD-START TO TRUE
010250        PERFORM TITLE-CASE-ONE-CHAR-FIRST
010260                VARYING WS-NAME-CHAR-IDX FROM 1 BY 1
010270                UNTIL WS-NAME-CHAR-IDX > WS-NAME-FIRST-LEN
010280     END-IF.
010290*
010300 LOWERCASE-NAME-FIRST.
010310     INSPECT WS-NAME-FIRST(1:WS-NAME-FIRST-LEN)
010320             CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER.
010330*
010340 TITLE-CASE-ONE-CHAR-FIRST.
010350     IF WS-NAME-IS-AT-WORD-START
010360        PERFORM UPPERCASE-ONE-CHAR-IN-FIRST
010370     END-IF
010380     IF WS-NAME-FIRST(WS-NAME-CHAR-IDX:1) EQUAL SPACE
010390        OR WS-NAME-FIRST(WS-NAME-CHAR-IDX:1) EQUAL CC-HYPHEN
010400        SET WS-NAME-IS-AT-WORD-START TO TRUE
010410     ELSE
010420        SET WS-NAME-IS-AT-WORD-START TO FALSE
010430     END-IF.
010440*
010450 UPPERCASE-ONE-CHAR-IN-FIRST.
010460     MOVE 1                               TO WS-ALPHA-IDX
010470     PERFORM SCAN-ALPHA-TABLE-FIRST
010480             UNTIL WS-ALPHA-IDX > 26
010490                OR WS-ALPHA-LOWER(WS-ALPHA-IDX:1)
010500                     EQUAL WS-NAME-FIRST(WS-NAME-CHAR-IDX:1)
010510     IF WS-ALPHA-IDX <= 26
010520        MOVE WS-ALPHA-UPPER(WS-ALPHA-IDX:1)
010530                      TO WS-NAME-FIRST(WS-NAME-CHAR-IDX:1)
010540     END-IF.
010550*
010560 SCAN-ALPHA-TABLE-FIRST.
010570     ADD 1                                TO WS-ALPHA-IDX.
010580*
010590* title-case the last-name part in place (separate paragraph set
010600* so both parts can share the same word-start switch safely)
010610 TITLE-CASE-LAST-PART.
010620     IF WS-NAME-LAST-LEN > ZERO
010630        INSPECT WS-NAME-LAST(1:WS-NAME-LAST-LEN)
010640                CONVERTING WS-ALPHA-UPPER TO WS-ALPHA-LOWER
010650        SET WS-NAME-IS-AT-WORD-START TO TRUE
010660        PERFORM TITLE-CASE-ONE-CHAR-LAST
010670                VARYING WS-NAME-CHAR-IDX FROM 1 BY 1
010680                UNTIL WS-NAME-CHAR-IDX > WS-NAME-LAST-LEN
010690     END-IF.
010700*
010710 TITLE-CASE-ONE-CHAR-LAST.
010720     IF WS-NAME-IS-AT-WORD-START
010730        PERFORM UPPERCASE-ONE-CHAR-IN-LAST
010740     END-IF
010750     IF WS-NAME-LAST(WS-NAME-CHAR-IDX:1) EQUAL SPACE
010760        OR WS-NAME-LAST(WS-NAME-CHAR-IDX:1) EQUAL CC-HYPHEN
010770        SET WS-NAME-IS-AT-WORD-START TO TRUE
010780     ELSE
010790        SET WS-NAME-IS-AT-WORD-START TO FALSE
010800     END-IF.
010810*
010820 UPPERCASE-ONE-CHAR-IN-LAST.
010830     MOVE 1                               TO WS-ALPHA-IDX
010840     PERFORM SCAN-ALPHA-TABLE-LAST
010850             UNTIL WS-ALPHA-IDX > 26
010860                OR WS-ALPHA-LOWER(WS-ALPHA-IDX:1)
010870                     EQUAL WS-NAME-LAST(WS-NAME-CHAR-IDX:1)
010880     IF WS-ALPHA-IDX <= 26
010890        MOVE WS-ALPHA-UPPER(WS-ALPHA-IDX:1)
010900                      TO WS-NAME-LAST(WS-NAME-CHAR-IDX:1)
010910     END-IF.
010920*
010930 SCAN-ALPHA-TABLE-LAST.
010940     ADD 1                                TO WS-ALPHA-IDX.
010950*
010960 BUILD-DISPLAY-NAME.
010970     MOVE SPACE                           TO WS-NAME-DISPLAY
010980     MOVE 1                               TO WS-NAME-DISPLAY-POS
010990     IF WS-NAME-FIRST-LEN > ZERO
011000        STRING WS-NAME-FIRST(1:WS-NAME-FIRST-LEN) DELIMITED BY SIZE
011010          INTO WS-NAME-DISPLAY
011020          POINTER WS-NAME-DISPLAY-POS
011030        END-STRING
011040     END-IF
011050     IF WS-NAME-FIRST-LEN > ZERO AND WS-NAME-LAST-LEN > ZERO
011060        STRING ' '                        DELIMITED BY SIZE
011070          INTO WS-NAME-DISPLAY
011080          POINTER WS-NAME-DISPLAY-POS
011090        END-STRING
011100     END-IF
011110     IF WS-NAME-LAST-LEN > ZERO
011120        STRING WS-NAME-LAST(1:WS-NAME-LAST-LEN) DELIMITED BY SIZE
011130          INTO WS-NAME-DISPLAY
011140          POINTER WS-NAME-DISPLAY-POS
011150        END-STRING
011160     END-IF
011170     IF WS-NAME-FIRST-LEN EQUAL ZERO AND WS-NAME-LAST-LEN EQUAL ZERO
011180        MOVE WS-NAME-RAW                   TO WS-NAME-DISPLAY
011190     END-IF
011200     MOVE WS-NAME-DISPLAY                 TO BCP-OUT-PASSENGER-NAME-DISP.
011210*
011220*----------------------------------------------------------------
011230* INPUT ERRORS - reject the whole message, no partial output
011240*----------------------------------------------------------------
011250 RAISE-TOO-SHORT-ERROR.
011260     MOVE 01                             TO BCP-MR-RESULT
011270     MOVE 'message shorter than minimum 60 bytes'
011280                                          TO BCP-MR-DESCRIPTION
011290     MOVE SPACE                          TO BCP-MR-POSITION
011300     GOBACK.
011310*
011320 RAISE-BAD-FORMAT-CODE.
011330     MOVE 02                             TO BCP-MR-RESULT
011340     MOVE 'format code is not M or S'     TO BCP-MR-DESCRIPTION
011350     MOVE 'HEADER'                       TO BCP-MR-POSITION.
011360*
011370 RAISE-BAD-LEG-COUNT.
011380     MOVE 03                             TO BCP-MR-RESULT
011390     MOVE 'number-of-legs not in range 1-9' TO BCP-MR-DESCRIPTION
011400     MOVE 'HEADER'                       TO BCP-MR-POSITION.
011410*
011420 RAISE-BAD-PASSENGER-NAME.
011430     MOVE 04                             TO BCP-MR-RESULT
011440     MOVE 'passenger name has an invalid character'
011450                                          TO BCP-MR-DESCRIPTION
011460     MOVE 'HEADER'                       TO BCP-MR-POSITION.
011470*
011480 RAISE-LEG-AIRPORT-ERROR.
011490     MOVE 05                             TO BCP-MR-RESULT
011500     MOVE 'from/to airport code is not exactly 3 chars'
011510                                          TO BCP-MR-DESCRIPTION
011520     MOVE WS-LEG-IDX                     TO BCP-MR-POSITION
011530     SET WS-LEG-IS-REJECTED TO TRUE.
011540*
011550 RAISE-LEG-CARRIER-ERROR.
011560     MOVE 06                             TO BCP-MR-RESULT
011570     MOVE 'operating carrier is not 2-3 chars'
011580                                          TO BCP-MR-DESCRIPTION
011590     MOVE WS-LEG-IDX                     TO BCP-MR-POSITION
011600     SET WS-LEG-IS-REJECTED TO TRUE.
011610*
011620 RAISE-LEG-FLIGHT-NUM-ERROR.
011630     MOVE 07                             TO BCP-MR-RESULT
011640     MOVE 'flight number normalizes to blank'
011650                                          TO BCP-MR-DESCRIPTION
011660     MOVE WS-LEG-IDX                     TO BCP-MR-POSITION
011670     SET WS-LEG-IS-REJECTED TO TRUE.
011680*
011690 RAISE-LEG-DAY-OF-YEAR-ERROR.
011700     MOVE 08                             TO BCP-MR-RESULT
011710     MOVE 'day-of-year not in range 1-366'
011720                                          TO BCP-MR-DESCRIPTION
011730     MOVE WS-LEG-IDX                     TO BCP-MR-POSITION
011740     SET WS-LEG-IS-REJECTED TO TRUE.
011750*
011760 RAISE-LEG-COND-SIZE-ERROR.
011770     MOVE 09                             TO BCP-MR-RESULT
011780     MOVE 'conditional-size-hex does not parse as hex'
011790                                          TO BCP-MR-DESCRIPTION
011800     MOVE WS-LEG-IDX                     TO BCP-MR-POSITION
011810     SET WS-LEG-IS-REJECTED TO TRUE.
