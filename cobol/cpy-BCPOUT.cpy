000100* **++ BCPOUT - one decoded BCBP message; built by BCPD001 and
000110*      handed back to the BCPJ001 batch driver for reporting
000120* 1996-03-11 RFV  request CHG-4401: first cut.
000130* 1999-10-05 RFV  request CHG-6120: BCP-OUT-ISSUE-DATE now a
000140*            3-part YYYYMMDD group, century-windowed (Y2K).
000150* 2003-08-14 RFV  request CHG-8850: leg table carries the
000160*            repeated-conditional fields directly (see BCPLEGT).
000165* 2006-06-19 OKO  request CHG-9941: dropped BCP-OUT-VERSION-IND -
000166*            dead duplicate of BCP-OUT-VERSION-INDICATOR above,
000167*            never moved to or read anywhere.
000170 01 BCP-OUT.
000180   03 BCP-OUT-FORMAT-CODE              PIC X(01).
000190   03 BCP-OUT-LEG-COUNT                PIC 9(01).
000200   03 BCP-OUT-PASSENGER-NAME-RAW       PIC X(20).
000210   03 BCP-OUT-PASSENGER-NAME-DISP      PIC X(41).
000220   03 BCP-OUT-TICKET-INDICATOR         PIC X(01).
000230   03 BCP-OUT-VERSION-INDICATOR        PIC X(01).
000240   03 BCP-OUT-VERSION-NUMBER           PIC X(01).
000250   03 BCP-OUT-LEG-TABLE.
000260     05 BCP-OUT-LEG OCCURS 0 TO 9 TIMES
000270                    DEPENDING ON BCP-OUT-LEG-COUNT
000280                    INDEXED BY BCP-OUT-LEG-IDX.
000290       COPY BCPLEGT.
000300   03 BCP-OUT-UNIQUE-COND.
000310     05 BCP-OUT-UNQ-PRESENT           PIC X(01).
000320       88 BCP-OUT-UNQ-PRESENT-YES         VALUE 'Y'.
000340     05 BCP-OUT-PAX-DESCRIPTION       PIC X(01).
000350     05 BCP-OUT-CHECKIN-SOURCE        PIC X(01).
000360     05 BCP-OUT-ISSUE-SOURCE          PIC X(01).
000370     05 BCP-OUT-ISSUE-DATE.
000380       10 BCP-OUT-ISSUE-YYYY          PIC 9(04).
000390       10 BCP-OUT-ISSUE-MM            PIC 9(02).
000400       10 BCP-OUT-ISSUE-DD            PIC 9(02).
000410     05 BCP-OUT-ISSUE-DATE-PRESENT    PIC X(01).
000420       88 BCP-OUT-ISSUE-DATE-PRESENT-YES  VALUE 'Y'.
000430     05 BCP-OUT-DOCUMENT-TYPE         PIC X(01).
000440     05 BCP-OUT-ISSUING-AIRLINE       PIC X(03).
000450     05 BCP-OUT-BAGTAG-TOT            PIC 9(02) COMP.
000460     05 BCP-OUT-BAGTAG-TB.
000470       10 BCP-OUT-BAGTAG OCCURS 0 TO 18
000480                          DEPENDING ON BCP-OUT-BAGTAG-TOT
000490                                       PIC X(13).
000500     05 FILLER                        PIC X(08).
000510   03 BCP-OUT-SECURITY.
000520     05 BCP-OUT-SECURITY-PRESENT      PIC X(01).
000530       88 BCP-OUT-SECURITY-PRESENT-YES    VALUE 'Y'.
000540     05 BCP-OUT-SECURITY-TYPE         PIC X(01).
000550     05 BCP-OUT-SECURITY-DATA         PIC X(100).
000560   03 BCP-OUT-AIRLINE-DATA.
000570     05 BCP-OUT-AIRDATA-PRESENT       PIC X(01).
000580       88 BCP-OUT-AIRDATA-PRESENT-YES     VALUE 'Y'.
000590     05 BCP-OUT-AIRDATA-TEXT          PIC X(50).
000600   03 FILLER                          PIC X(10).
