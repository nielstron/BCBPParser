000100CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. BCPJ001.
000130 AUTHOR.     VASQUEZ.
000140 INSTALLATION. SKYPORT AIRLINES - INFORMATION SYSTEMS.
000150 DATE-WRITTEN. 03/11/1993.
000160 DATE-COMPILED.
000170 SECURITY.   CONFIDENTIAL - AIRLINE OPERATIONS DATA.
000180*----------------------------------------------------------------
000190* BCPJ001
000200* **++ nightly batch job that reads a file of raw boarding-pass
000210*      barcode payload lines, CALLs BCPD001 to decode each one,
000220*      and writes a one-line PASS/REJECT decision report plus a
000230*      control-total summary.  Replaces the card-at-a-time test
000240*      harness this shop ran against the ISO-8583 deblock utility
000250*      with a real nightly production step against the boarding-
000260*      pass gate feed.
000270*----------------------------------------------------------------
000280* CHANGE LOG
000290* 1993-03-11 VAS  request CHG-4401: first cut, adapted from the
000300*            ISO-8583 utility's TS01 test-card driver shape.
000310* 1996-09-14 VAS  request CHG-4588: decision line widened to
000320*            show the first leg's seat number.
000330* 1997-02-03 PAT  request CHG-4820: added the control-total
000340*            summary lines at end of job (read/accepted/rejected
000350*            counts) - shift supervisor was asking for them by
000360*            hand every morning.
000370* 1998-12-04 FEN  request CHG-5910: Y2K REMEDIATION - ACCEPT FROM
000380*            DATE returns a 2-digit year; added century windowing
000390*            (pivot 50) so BCP-MIO-REF-YEAR carries a correct
000400*            4-digit reference year into BCPD001.
000410* 1999-10-05 VAS  request CHG-6120: Y2K REMEDIATION follow-up -
000420*            decision line's flight-date column now shows the
000430*            full 4-digit year (was 2 digits to save print width).
000440* 2001-02-27 RFV  request CHG-7733: reject reason now prefixes
000450*            the leg number when BCP-MR-POSITION holds one.
000460* 2003-08-14 RFV  request CHG-8850: decision line picks up the
000470*            first leg's route and carrier+flight code straight
000480*            off the BCP-OUT-LEG table, no longer off a flat
000490*            detail list.
000495* 2006-06-19 OKO  request CHG-9941: OPEN-JOB-FILES and READ-ONE-
000496*            INPUT-LINE are now PERFORMed THRU their own -EXIT
000497*            paragraphs, so the batch-standards comment below
000498*            finally describes what this job actually does.
000500*----------------------------------------------------------------
000510 ENVIRONMENT DIVISION.
000520*
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.    IBM-AS400.
000550 OBJECT-COMPUTER.    IBM-AS400.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT BCPIN01 ASSIGN TO BCPIN01
000620            ORGANIZATION IS LINE SEQUENTIAL
000630            FILE STATUS IS WS-BCPIN01-FS.
000640     SELECT BCPRP01 ASSIGN TO BCPRP01
000650            ORGANIZATION IS LINE SEQUENTIAL
000660            FILE STATUS IS WS-BCPRP01-FS.
000670*
000680 DATA DIVISION.
000690 FILE SECTION.
000700*
000710 FD  BCPIN01
000720     LABEL RECORDS ARE OMITTED.
000730 01  BCPIN01-REC.
000731     03 BCPIN01-TEXT                  PIC X(249).
000732     03 FILLER                        PIC X(01).
000740*
000750 FD  BCPRP01
000760     LABEL RECORDS ARE OMITTED.
000770 01  BCPRP01-REC.
000771     03 BCPRP01-TEXT                  PIC X(131).
000772     03 FILLER                        PIC X(01).
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 01 WK-LITERALS.
000820   03 CC-YES                         PIC X(01) VALUE 'Y'.
000830   03 CC-NO                          PIC X(01) VALUE 'N'.
000840   03 CC-PASS-LITERAL                PIC X(06) VALUE 'PASS  '.
000850   03 CC-REJECT-LITERAL              PIC X(06) VALUE 'REJECT'.
000860   03 CC-CENTURY-PIVOT               PIC 9(02) VALUE 50.
000870   03 FILLER                         PIC X(08).
000880*
000890 01 WS-FILE-STATUS-AREA.
000900   03 WS-BCPIN01-FS                  PIC X(02).
000910     88 WS-BCPIN01-OK                    VALUE '00'.
000920     88 WS-BCPIN01-EOF                   VALUE '10'.
000930   03 WS-BCPRP01-FS                  PIC X(02).
000940     88 WS-BCPRP01-OK                    VALUE '00'.
000950   03 FILLER                         PIC X(04).
000960*
000970 01 WS-SWITCHES.
000980   03 WS-EOF-SWITCH                  PIC X(01) VALUE 'N'.
000990     88 WS-EOF-SW-YES                    VALUE 'Y'.
001000   03 FILLER                         PIC X(03).
001010*
001020 01 WS-COUNTER-AREA.
001030   03 WS-LINE-NUMBER                 PIC 9(07) COMP VALUE ZERO.
001040   03 WS-TOTAL-READ                  PIC 9(07) COMP VALUE ZERO.
001050   03 WS-TOTAL-ACCEPTED              PIC 9(07) COMP VALUE ZERO.
001060   03 WS-TOTAL-REJECTED              PIC 9(07) COMP VALUE ZERO.
001070   03 FILLER                         PIC X(08).
001080*
001090* reference year (century-windowed) captured once when the job
001100* starts - see the Y2K REMEDIATION entry above
001110 01 WS-CURRENT-DATE-WORK.
001120   03 WS-CURRENT-DATE-YYMMDD         PIC 9(06).
001130   03 WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-YYMMDD.
001140     05 WS-CURRENT-DATE-YY           PIC 9(02).
001150     05 WS-CURRENT-DATE-MM           PIC 9(02).
001160     05 WS-CURRENT-DATE-DD           PIC 9(02).
001170   03 WS-REF-YEAR                    PIC 9(04) COMP.
001180   03 FILLER                         PIC X(06).
001190*
001200 01 WS-TRIM-WORK.
001210   03 WS-TRIM-SOURCE                 PIC X(250).
001220   03 WS-TRIM-MAXLEN                 PIC 9(03) COMP.
001230   03 WS-TRIM-LEN                    PIC 9(03) COMP.
001240   03 FILLER                         PIC X(06).
001250*
001260* carrier-code + flight-number display pair for the decision
001270* line, built as one field then read back apart by REDEFINES
001280 01 WS-CARRIER-FLT-WORK.
001290   03 WS-CARRIER-FLT-TEXT            PIC X(09).
001300   03 WS-CARRIER-FLT-PARTS REDEFINES WS-CARRIER-FLT-TEXT.
001310     05 WS-CARRIER-FLT-CARRIER       PIC X(03).
001320     05 WS-CARRIER-FLT-NUM           PIC X(06).
001330   03 FILLER                         PIC X(04).
001340*
001350* BCP-MR-POSITION sometimes carries just a one-digit leg number;
001360* this local copy lets the reject-reason builder test for that
001370* without disturbing the linkage area returned by BCPD001
001380 01 WS-REJECT-POSITION-WORK.
001390   03 WS-REJECT-POSITION-TEXT        PIC X(30).
001400   03 WS-REJECT-POSITION-NUM REDEFINES WS-REJECT-POSITION-TEXT
001410                                      PIC 9(01).
001420   03 FILLER                         PIC X(04).
001430*
001440 01 WS-FLIGHT-DATE-DISPLAY.
001450   03 WS-FDD-YYYY                    PIC 9(04).
001460   03 WS-FDD-DASH1                   PIC X(01) VALUE '-'.
001470   03 WS-FDD-MM                      PIC 9(02).
001480   03 WS-FDD-DASH2                   PIC X(01) VALUE '-'.
001490   03 WS-FDD-DD                      PIC 9(02).
001500   03 FILLER                         PIC X(04).
001510*
001520 01 WS-DECISION-LINE.
001530   03 WS-DL-LINE-NUM                 PIC Z(6)9.
001540   03 FILLER                         PIC X(01) VALUE SPACE.
001550   03 WS-DL-STATUS                   PIC X(06).
001560   03 FILLER                         PIC X(01) VALUE SPACE.
001570   03 WS-DL-FORMAT-CODE              PIC X(01).
001580   03 FILLER                         PIC X(01) VALUE SPACE.
001590   03 WS-DL-LEG-COUNT                PIC 9(01).
001600   03 FILLER                         PIC X(01) VALUE SPACE.
001610   03 WS-DL-PAX-NAME                 PIC X(30).
001620   03 FILLER                         PIC X(01) VALUE SPACE.
001630   03 WS-DL-ROUTE                    PIC X(07).
001640   03 FILLER                         PIC X(01) VALUE SPACE.
001650   03 WS-DL-CARRIER-FLT              PIC X(09).
001660   03 FILLER                         PIC X(01) VALUE SPACE.
001670   03 WS-DL-SEAT                     PIC X(05).
001680   03 FILLER                         PIC X(01) VALUE SPACE.
001690   03 WS-DL-FLIGHT-DATE              PIC X(10).
001700   03 FILLER                         PIC X(01) VALUE SPACE.
001710   03 WS-DL-REASON                   PIC X(40).
001720   03 FILLER                         PIC X(07).
001730*
001740 01 WS-SUMMARY-LINE.
001750   03 WS-SL-LABEL                    PIC X(20).
001760   03 WS-SL-COUNT                    PIC Z,ZZZ,ZZ9.
001770   03 FILLER                         PIC X(103).
001780*
001790 01 WS-HEADING-LINE-1.
001800   03 FILLER                         PIC X(05) VALUE SPACE.
001810   03 FILLER                         PIC X(40)
001820         VALUE 'BCBP BOARDING-PASS DECODE - DECISION REPORT'.
001830   03 FILLER                         PIC X(87) VALUE SPACE.
001840*
001850 01 WS-HEADING-LINE-2.
001860   03 FILLER                         PIC X(01) VALUE SPACE.
001870   03 FILLER                         PIC X(60)
001880         VALUE 'LINE#   STATUS  F LEGS PASSENGER NAME                '.
001890   03 FILLER                         PIC X(71) VALUE SPACE.
001900*
001910 COPY BCPMIO.
001920 COPY BCPOUT.
001930 COPY BCPMR.
001940*
001950 77 WS-SUB-D001                      PIC X(08) VALUE 'BCPD001'.
001960*
001970 PROCEDURE DIVISION.
001980*
001990 BEGIN.
002000     PERFORM SET-REFERENCE-YEAR
002010     PERFORM OPEN-JOB-FILES THRU OPEN-JOB-FILES-EXIT
002020     PERFORM WRITE-REPORT-HEADINGS
002030     PERFORM READ-ONE-INPUT-LINE THRU READ-ONE-INPUT-LINE-EXIT
002040     PERFORM PROCESS-ONE-LINE
002050             UNTIL WS-EOF-SW-YES
002060     PERFORM WRITE-SUMMARY-LINES
002070     PERFORM CLOSE-JOB-FILES
002080     STOP RUN.
002090*
002100*----------------------------------------------------------------
002110* century-windowed reference year (Y2K remediation - see CHANGE
002120* LOG 1998-12-04); pivot of 50 means 00-49 is 20xx, 50-99 is 19xx
002130*----------------------------------------------------------------
002135*    CHG-5910 FEN 1998-12-04 Y2K century windowing added          CHG5910 
002140 SET-REFERENCE-YEAR.
002150     ACCEPT WS-CURRENT-DATE-YYMMDD FROM DATE
002160     IF WS-CURRENT-DATE-YY < CC-CENTURY-PIVOT
002170        COMPUTE WS-REF-YEAR = 2000 + WS-CURRENT-DATE-YY
002180     ELSE
002190        COMPUTE WS-REF-YEAR = 1900 + WS-CURRENT-DATE-YY
002200     END-IF.
002210*
002220*----------------------------------------------------------------
002230* file open/close borrow the THRU ... EXIT / GO TO ABEND style
002240* this shop did not use on the ISO-8583 side, but the DP manual's
002250* batch-job standards chapter calls for on every production job
002260*----------------------------------------------------------------
002270 OPEN-JOB-FILES.
002280     OPEN INPUT BCPIN01
002290     IF NOT WS-BCPIN01-OK
002300        GO TO OPEN-JOB-FILES-ABEND
002310     END-IF
002320     OPEN OUTPUT BCPRP01
002330     IF NOT WS-BCPRP01-OK
002340        GO TO OPEN-JOB-FILES-ABEND
002350     END-IF
002360     GO TO OPEN-JOB-FILES-EXIT.
002370 OPEN-JOB-FILES-ABEND.
002380     DISPLAY 'BCPJ001 - UNABLE TO OPEN JOB FILES - ABEND'
002390     DISPLAY 'BCPIN01 STATUS = ' WS-BCPIN01-FS
002400     DISPLAY 'BCPRP01 STATUS = ' WS-BCPRP01-FS
002410     MOVE 16                             TO RETURN-CODE
002420     STOP RUN.
002430 OPEN-JOB-FILES-EXIT.
002440     EXIT.
002450*
002460 CLOSE-JOB-FILES.
002470     CLOSE BCPIN01
002480     CLOSE BCPRP01.
002490*
002500 WRITE-REPORT-HEADINGS.
002510     WRITE BCPRP01-REC FROM WS-HEADING-LINE-1
002520     WRITE BCPRP01-REC FROM WS-HEADING-LINE-2.
002530*
002540*----------------------------------------------------------------
002550* main read/process loop
002560*----------------------------------------------------------------
002570 READ-ONE-INPUT-LINE.
002580     READ BCPIN01
002590         AT END SET WS-EOF-SW-YES TO TRUE
002600     END-READ
002610     IF NOT WS-EOF-SW-YES AND NOT WS-BCPIN01-OK
002620        GO TO READ-ONE-INPUT-LINE-ABEND
002630     END-IF
002640     GO TO READ-ONE-INPUT-LINE-EXIT.
002650 READ-ONE-INPUT-LINE-ABEND.
002660     DISPLAY 'BCPJ001 - READ ERROR ON BCPIN01 - ABEND'
002670     DISPLAY 'BCPIN01 STATUS = ' WS-BCPIN01-FS
002680     MOVE 16                             TO RETURN-CODE
002690     STOP RUN.
002700 READ-ONE-INPUT-LINE-EXIT.
002710     EXIT.
002720*
002730 PROCESS-ONE-LINE.
002740     ADD 1                                TO WS-LINE-NUMBER
002750                                              WS-TOTAL-READ
002760     PERFORM LOAD-MESSAGE-INTO-MIO
002770     PERFORM CALL-BCPD001
002780     PERFORM BUILD-DECISION-LINE
002790     PERFORM WRITE-ONE-DECISION-LINE
002800     PERFORM READ-ONE-INPUT-LINE THRU READ-ONE-INPUT-LINE-EXIT.
002810*
002820 LOAD-MESSAGE-INTO-MIO.
002830     MOVE BCPIN01-REC                     TO WS-TRIM-SOURCE
002840     MOVE 250                             TO WS-TRIM-MAXLEN
002850     PERFORM GET-TRIMMED-LEN
002860     MOVE WS-TRIM-LEN                     TO BCP-MIO-MSG-LEN
002870     MOVE BCPIN01-REC                     TO BCP-MIO-MSG-TEXT
002880     MOVE WS-REF-YEAR                     TO BCP-MIO-REF-YEAR.
002890*
002900 CALL-BCPD001.
002910     CALL WS-SUB-D001 USING BCP-MIO BCP-OUT BCP-MR
002920              ON EXCEPTION PERFORM RAISE-D001-CALL-ERROR
002930     END-CALL.
002940*
002950 RAISE-D001-CALL-ERROR.
002960     MOVE 40                              TO BCP-MR-RESULT
002970     MOVE 'CALL for program BCPD001 raised an exception'
002980                                          TO BCP-MR-DESCRIPTION
002990     MOVE SPACE                           TO BCP-MR-POSITION.
003000*
003010*----------------------------------------------------------------
003020* decision line
003030*----------------------------------------------------------------
003040 BUILD-DECISION-LINE.
003050     MOVE WS-LINE-NUMBER                  TO WS-DL-LINE-NUM
003060     MOVE BCP-OUT-FORMAT-CODE              TO WS-DL-FORMAT-CODE
003070     MOVE BCP-OUT-LEG-COUNT                 TO WS-DL-LEG-COUNT
003080     MOVE BCP-OUT-PASSENGER-NAME-DISP(1:30) TO WS-DL-PAX-NAME
003090*
003100     IF BCP-MR-ACCEPTED
003110        ADD 1                              TO WS-TOTAL-ACCEPTED
003120        MOVE CC-PASS-LITERAL                TO WS-DL-STATUS
003130        MOVE SPACE                          TO WS-DL-REASON
003140        PERFORM BUILD-FIRST-LEG-COLUMNS
003150     ELSE
003160        ADD 1                               TO WS-TOTAL-REJECTED
003170        MOVE CC-REJECT-LITERAL               TO WS-DL-STATUS
003180        MOVE SPACE                          TO WS-DL-ROUTE
003190                                                WS-DL-CARRIER-FLT
003200                                                WS-DL-SEAT
003210                                                WS-DL-FLIGHT-DATE
003220        PERFORM BUILD-REJECT-REASON
003230     END-IF.
003240*
003250 BUILD-FIRST-LEG-COLUMNS.
003260     IF BCP-OUT-LEG-COUNT EQUAL ZERO
003270        MOVE SPACE                          TO WS-DL-ROUTE
003280                                                WS-DL-CARRIER-FLT
003290                                                WS-DL-SEAT
003300                                                WS-DL-FLIGHT-DATE
003310        GO TO BUILD-FIRST-LEG-COLUMNS-EXIT
003320     END-IF
003330*
003340     MOVE SPACE                             TO WS-DL-ROUTE
003350     MOVE BCP-LEG-FROM-AIRPORT(1)            TO WS-DL-ROUTE(1:3)
003360     MOVE BCP-LEG-TO-AIRPORT(1)              TO WS-DL-ROUTE(5:3)
003370     MOVE '-'                                TO WS-DL-ROUTE(4:1)
003380*
003390     MOVE SPACE                             TO WS-CARRIER-FLT-TEXT
003400     MOVE BCP-LEG-OPERATING-CARRIER(1)       TO WS-CARRIER-FLT-CARRIER
003410     MOVE BCP-LEG-FLIGHT-NUMBER-NORM(1)      TO WS-CARRIER-FLT-NUM
003420     MOVE WS-CARRIER-FLT-TEXT                TO WS-DL-CARRIER-FLT
003430*
003440     MOVE BCP-LEG-SEAT-NUMBER-NORM(1)        TO WS-DL-SEAT
003450*
003460     IF BCP-LEG-FLTDATE-PRESENT-YES(1)
003470        MOVE BCP-LEG-FLTDATE-YYYY(1)          TO WS-FDD-YYYY
003480        MOVE BCP-LEG-FLTDATE-MM(1)            TO WS-FDD-MM
003490        MOVE BCP-LEG-FLTDATE-DD(1)            TO WS-FDD-DD
003500        MOVE WS-FLIGHT-DATE-DISPLAY(1:10)      TO WS-DL-FLIGHT-DATE
003510     ELSE
003520        MOVE SPACE                            TO WS-DL-FLIGHT-DATE
003530     END-IF.
003540 BUILD-FIRST-LEG-COLUMNS-EXIT.
003550     EXIT.
003560*
003570* a leg-level reject (BCP-MR-POSITION holds a 1-digit leg number)
003580* gets "LEG n: reason"; a header-level reject just gets the
003590* reason by itself (see CHG-7733 above)
003600 BUILD-REJECT-REASON.
003610     MOVE SPACE                              TO WS-REJECT-POSITION-TEXT
003620     MOVE BCP-MR-POSITION(1:30)               TO WS-REJECT-POSITION-TEXT
003630     MOVE SPACE                               TO WS-DL-REASON
003640     IF WS-REJECT-POSITION-TEXT(1:1) IS NUMERIC
003650        AND WS-REJECT-POSITION-TEXT(2:29) EQUAL SPACE
003660        STRING 'LEG ' DELIMITED BY SIZE
003670               WS-REJECT-POSITION-NUM DELIMITED BY SIZE
003680               ': '   DELIMITED BY SIZE
003690               BCP-MR-DESCRIPTION(1:33) DELIMITED BY SIZE
003700          INTO WS-DL-REASON
003710     ELSE
003720        MOVE BCP-MR-DESCRIPTION(1:40)          TO WS-DL-REASON
003730     END-IF.
003740*
003750 WRITE-ONE-DECISION-LINE.
003760     WRITE BCPRP01-REC                        FROM WS-DECISION-LINE
003770     MOVE SPACE                                TO WS-DECISION-LINE.
003780*
003790*----------------------------------------------------------------
003800* control-total summary
003810*----------------------------------------------------------------
003820 WRITE-SUMMARY-LINES.
003830     MOVE SPACE                                TO WS-SUMMARY-LINE
003840     WRITE BCPRP01-REC                         FROM WS-SUMMARY-LINE
003850     MOVE 'TOTAL LINES READ    '                TO WS-SL-LABEL
003860     MOVE WS-TOTAL-READ                         TO WS-SL-COUNT
003870     WRITE BCPRP01-REC                          FROM WS-SUMMARY-LINE
003880     MOVE 'TOTAL ACCEPTED       '                TO WS-SL-LABEL
003890     MOVE WS-TOTAL-ACCEPTED                      TO WS-SL-COUNT
003900     WRITE BCPRP01-REC                          FROM WS-SUMMARY-LINE
003910     MOVE 'TOTAL REJECTED       '                TO WS-SL-LABEL
003920     MOVE WS-TOTAL-REJECTED                      TO WS-SL-COUNT
003930     WRITE BCPRP01-REC                          FROM WS-SUMMARY-LINE.
003940*
003950*----------------------------------------------------------------
003960* generic trailing-space trim length
003970*----------------------------------------------------------------
003980 GET-TRIMMED-LEN.
003990     MOVE WS-TRIM-MAXLEN                       TO WS-TRIM-LEN
004000     PERFORM SHRINK-TRIM-LEN
004010             UNTIL WS-TRIM-LEN EQUAL ZERO
004020                OR WS-TRIM-SOURCE(WS-TRIM-LEN:1) NOT EQUAL SPACE.
004030*
004040 SHRINK-TRIM-LEN.
004050     SUBTRACT 1                                FROM WS-TRIM-LEN.
