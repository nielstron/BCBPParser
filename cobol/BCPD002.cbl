000100CBL OPT(2)
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID. BCPD002.
000130 AUTHOR.     OKONKWO-RAY.
000140 INSTALLATION. SKYPORT AIRLINES - INFORMATION SYSTEMS.
000150 DATE-WRITTEN. 03/18/1993.
000160 DATE-COMPILED.
000170 SECURITY.   CONFIDENTIAL - AIRLINE OPERATIONS DATA.
000180*----------------------------------------------------------------
000190* BCPD002
000200* **++ decodes one BCBP conditional block - either the leg-1
000210*      unique-conditional block (passenger description, check-in
000220*      source, issuance source/date, document type, issuing
000230*      airline, bag-tag list) or a leg's repeated-conditional
000240*      block (airline numeric code, document serial number,
000250*      selectee/verify indicators, marketing carrier, frequent-
000260*      flyer data, ID/AD indicator, free bag allowance, fast
000270*      track flag, airline-use trailer).  CALLed from BCPD001
000280*      once per block; BCP-BLOCK-BEHAVIOR in the input area
000290*      tells this program which of the two to decode.
000300*----------------------------------------------------------------
000310* CHANGE LOG
000320* 1993-03-18 RFV  request CHG-4401: first cut, adapted from the
000330*            ISO-8583 TLV deblock utility (X60D002) - same field-
000340*            cursor approach, no recursion needed for BCBP since
000350*            a conditional block never nests another inside it.
000360* 1996-06-11 PAT  request CHG-4501: bag-tag entries shorter than
000370*            13 bytes at the tail of the list are now discarded
000380*            rather than returned padded with spaces.
000390* 1997-02-03 PAT  request CHG-4820: unique-conditional issue-date
000400*            raw field left as 4 raw characters; BCPD001 does the
000410*            closest-year search, this program just extracts it.
000420* 1998-11-09 FEN  request CHG-5910: Y2K REMEDIATION - removed the
000430*            2-digit issuance-year guess that used to live here;
000440*            superseded by BCPD001's closest-year search against
000450*            the driver-supplied 4-digit reference year.
000460* 2001-02-27 RFV  request CHG-7733: BCP-D002-LEG-NUMBER is now
000470*            echoed back into BCP-MR-POSITION on every reject so
000480*            the decision line can show which leg failed.
000490* 2003-08-14 RFV  request CHG-8850: frequent-flyer block is now
000500*            split into a 3-byte airline designator and however
000510*            many bytes remain for the member number, instead of
000520*            one flat 19-byte field.
000530* 2006-05-30 OKO  request CHG-9940: fast-track flag now returns
000540*            space (unknown) rather than forcing 'N' when the
000550*            byte is blank; see the tri-state 88s in BCPD002O.
000555* 2006-06-19 OKO  request CHG-9941: BCPD001 now reads and
000556*            validates the repeated-conditional SECTION-SIZE-HEX
000557*            field before CALLing this program, so the
000558*            CC-REPEAT-COND-MINLEN guess is gone - the block is
000559*            always present and correctly sized on this CALL.
000560*----------------------------------------------------------------
000570 ENVIRONMENT DIVISION.
000580*
000590 CONFIGURATION SECTION.
000600 SOURCE-COMPUTER.    IBM-AS400.
000610 OBJECT-COMPUTER.    IBM-AS400.
000620 SPECIAL-NAMES.
000630* class to validate the fast-track tri-state flag byte
000640     CLASS YN-FLAG-VALID IS 'Y', 'N', SPACE.
000650*
000660 INPUT-OUTPUT SECTION.
000670 FILE-CONTROL.
000680**
000690 DATA DIVISION.
000700 FILE SECTION.
000710*
000720 WORKING-STORAGE SECTION.
000730*
000740 01 WK-LITERALS.
000750   03 CC-YES                        PIC X(01) VALUE 'Y'.
000760   03 CC-NO                         PIC X(01) VALUE 'N'.
000770   03 CC-BAGTAG-LEN                 PIC 9(02) COMP VALUE 13.
000780   03 CC-FF-DESIGNATOR-LEN          PIC 9(02) COMP VALUE 3.
000800   03 FILLER                        PIC X(10).
000810*
000820 01 WS-CURSOR-WORK.
000830   03 WS-CURSOR                     PIC 9(03) COMP.
000840   03 WS-REMAIN                     PIC 9(03) COMP.
000850   03 WS-FIELD-LEN                  PIC 9(03) COMP.
000860   03 FILLER                        PIC X(06).
000870*
000880 01 WS-TRIM-WORK.
000890   03 WS-TRIM-SOURCE                PIC X(20).
000900   03 WS-TRIM-MAXLEN                PIC 9(02) COMP.
000910   03 WS-TRIM-LEN                   PIC 9(02) COMP.
000920   03 FILLER                        PIC X(04).
000930*
000940* the unique-conditional issue-date is carried through to
000950* BCPD001 unchanged, but this view lets the source line below
000960* be read the same way the layout chart in the systems manual
000970* draws it (1 check digit over a 3-digit Julian day)
000980 01 WS-ISSUE-DATE-WORK.
000990   03 WS-ISSUE-RAW-TEXT             PIC X(04).
001000   03 WS-ISSUE-RAW-PARTS REDEFINES WS-ISSUE-RAW-TEXT.
001010     05 WS-ISSUE-RAW-DIGIT          PIC X(01).
001020     05 WS-ISSUE-RAW-DOY            PIC X(03).
001030   03 FILLER                        PIC X(04).
001040*
001050 01 WS-BAGTAG-WORK.
001060   03 WS-BAGTAG-COUNT               PIC 9(02) COMP.
001070   03 FILLER                        PIC X(04).
001080*
001090* document-identification pair - airline numeric code plus the
001100* ticket/document serial number read together as one 13-byte
001110* field, same width as a bag-tag entry, then split by REDEFINES
001120 01 WS-DOC-IDENT-WORK.
001130   03 WS-DOC-IDENT-TEXT             PIC X(13).
001140   03 WS-DOC-IDENT-PARTS REDEFINES WS-DOC-IDENT-TEXT.
001150     05 WS-DOC-IDENT-AIRLINE        PIC X(03).
001160     05 WS-DOC-IDENT-SERIAL         PIC X(10).
001170   03 FILLER                        PIC X(04).
001180*
001190* frequent-flyer field at its nominal 19-byte width - used for
001200* every leg except the rare case where fewer bytes remain than
001210* the nominal layout calls for (see DECODE-FREQUENT-FLYER-BLOCK)
001220 01 WS-FF-WORK.
001230   03 WS-FF-RAW                     PIC X(19).
001240   03 WS-FF-RAW-PARTS REDEFINES WS-FF-RAW.
001250     05 WS-FF-RAW-AIRLINE           PIC X(03).
001260     05 WS-FF-RAW-NUMBER            PIC X(16).
001270   03 WS-FF-MEMBER-LEN              PIC 9(02) COMP.
001280   03 FILLER                        PIC X(04).
001290*
001300 77 WS-LOOP-IDX                     PIC 9(02) COMP.
001310*
001320 LINKAGE SECTION.
001330 COPY BCPD002I.
001340 COPY BCPD002O.
001350 COPY BCPMR.
001360*
001370 PROCEDURE DIVISION USING BCP-D002-IN
001380                          BCP-D002-OUT
001390                          BCP-MR.
001400*
001410 BEGIN.
001420     MOVE ZERO                        TO BCP-MR-RESULT
001430     MOVE ZERO                        TO BCP-D002-RESULT
001440     INITIALIZE BCP-D002-OUT
001450     MOVE 1                           TO WS-CURSOR
001460     MOVE BCP-D002-TEXT-LEN            TO WS-REMAIN
001470     IF BCP-D002-LEG-NUMBER NOT EQUAL ZERO
001480        MOVE BCP-D002-LEG-NUMBER        TO BCP-MR-POSITION
001490     END-IF
001500*
001510     IF UNIQUE-COND-BEHAVIOR
001520        PERFORM DECODE-UNIQUE-CONDITIONAL THRU DECODE-UNIQUE-CONDITIONAL-EXIT
001530     ELSE
001540        IF REPEAT-COND-BEHAVIOR
001550           PERFORM DECODE-REPEATED-CONDITIONAL THRU DECODE-REPEATED-CONDITIONAL-EXIT
001560        ELSE
001570           PERFORM RAISE-BAD-BEHAVIOR-ERROR
001580        END-IF
001590     END-IF
001600*
001610     GOBACK.
001620*
001630*----------------------------------------------------------------
001640* unique-conditional block - leg 1 only
001650*----------------------------------------------------------------
001660 DECODE-UNIQUE-CONDITIONAL.
001670     MOVE CC-YES                      TO BCP-D002-UNQ-PRESENT
001680     IF WS-REMAIN < 17
001690        PERFORM RAISE-UNIQUE-TOO-SHORT-ERROR
001700        GO TO DECODE-UNIQUE-CONDITIONAL-EXIT
001710     END-IF
001720*
001730     PERFORM TAKE-ONE-UNIQUE-BYTE
001740     MOVE WS-TRIM-SOURCE(1:1)           TO BCP-D002-PAX-DESCRIPTION
001750     PERFORM TAKE-ONE-UNIQUE-BYTE
001760     MOVE WS-TRIM-SOURCE(1:1)           TO BCP-D002-CHECKIN-SOURCE
001770     PERFORM TAKE-ONE-UNIQUE-BYTE
001780     MOVE WS-TRIM-SOURCE(1:1)           TO BCP-D002-ISSUE-SOURCE
001790     PERFORM TAKE-FOUR-UNIQUE-BYTES
001800     MOVE WS-TRIM-SOURCE(1:4)           TO WS-ISSUE-RAW-TEXT
001810     MOVE WS-ISSUE-RAW-TEXT              TO BCP-D002-ISSUE-DATE-RAW
001820     PERFORM TAKE-ONE-UNIQUE-BYTE
001830     MOVE WS-TRIM-SOURCE(1:1)           TO BCP-D002-DOCUMENT-TYPE
001840     PERFORM TAKE-THREE-UNIQUE-BYTES
001850     MOVE WS-TRIM-SOURCE(1:3)           TO BCP-D002-ISSUING-AIRLINE
001860*
001870     IF WS-REMAIN >= 13
001880        PERFORM DECODE-BAGTAG-LIST
001890     ELSE
001900        MOVE ZERO                       TO BCP-D002-BAGTAG-TOT
001910     END-IF.
001920 DECODE-UNIQUE-CONDITIONAL-EXIT.
001930     EXIT.
001940*
001950 TAKE-ONE-UNIQUE-BYTE.
001960     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:1) TO WS-TRIM-SOURCE(1:1)
001970     ADD 1                             TO WS-CURSOR
001980     SUBTRACT 1                        FROM WS-REMAIN.
001990*
002000 TAKE-THREE-UNIQUE-BYTES.
002010     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:3) TO WS-TRIM-SOURCE(1:3)
002020     ADD 3                             TO WS-CURSOR
002030     SUBTRACT 3                        FROM WS-REMAIN.
002040*
002050 TAKE-FOUR-UNIQUE-BYTES.
002060     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:4) TO WS-TRIM-SOURCE(1:4)
002070     ADD 4                             TO WS-CURSOR
002080     SUBTRACT 4                        FROM WS-REMAIN.
002090*
002100* bag-tag list - repeating 13-byte entries; a short trailing
002110* group (fewer than 13 bytes left) is discarded, not padded
002120 DECODE-BAGTAG-LIST.
002130     MOVE ZERO                          TO WS-BAGTAG-COUNT
002140     PERFORM TAKE-ONE-BAGTAG
002150             UNTIL WS-REMAIN < CC-BAGTAG-LEN
002160                OR WS-BAGTAG-COUNT >= 18
002170     MOVE WS-BAGTAG-COUNT                TO BCP-D002-BAGTAG-TOT.
002180*
002190 TAKE-ONE-BAGTAG.
002200     ADD 1                               TO WS-BAGTAG-COUNT
002210     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:13)
002220                      TO BCP-D002-BAGTAG(WS-BAGTAG-COUNT)
002230     ADD 13                               TO WS-CURSOR
002240     SUBTRACT 13                         FROM WS-REMAIN.
002250*
002260*----------------------------------------------------------------
002270* repeated-conditional block - present on any leg; caller has
002271* already read and validated the 2-hex-byte SECTION-SIZE-HEX
002272* field ahead of this CALL and sized BCP-D002-TEXT-DATA to match,
002273* so the fixed fields below start right at byte 1 of that slice
002274*    CHG-9941 OKO 2006-06-19 dropped the CC-REPEAT-COND-MINLEN     CHG9941
002275*            guess - caller now guarantees a correctly-sized block
002290*----------------------------------------------------------------
002300 DECODE-REPEATED-CONDITIONAL.
002350     MOVE CC-YES                         TO BCP-D002-RPT-PRESENT
002360*
002370     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:13) TO WS-DOC-IDENT-TEXT
002380     MOVE WS-DOC-IDENT-AIRLINE            TO BCP-D002-AIRLINE-NUM-CODE
002390     MOVE WS-DOC-IDENT-SERIAL              TO BCP-D002-DOC-SERIAL-NUM
002400     ADD 13                               TO WS-CURSOR
002410     SUBTRACT 13                          FROM WS-REMAIN
002420*
002430     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:1)  TO BCP-D002-SELECTEE-IND
002440     ADD 1                               TO WS-CURSOR
002450     SUBTRACT 1                          FROM WS-REMAIN
002460*
002470     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:1)  TO BCP-D002-DOC-VERIFY-IND
002480     ADD 1                               TO WS-CURSOR
002490     SUBTRACT 1                          FROM WS-REMAIN
002500*
002510     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:3)  TO BCP-D002-MKTG-CARRIER
002520     ADD 3                               TO WS-CURSOR
002530     SUBTRACT 3                          FROM WS-REMAIN
002540*
002550     PERFORM DECODE-FREQUENT-FLYER-BLOCK THRU DECODE-FREQUENT-FLYER-BLOCK-EXIT
002560*
002570     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:1)  TO BCP-D002-ID-AD-IND
002580     ADD 1                               TO WS-CURSOR
002590     SUBTRACT 1                          FROM WS-REMAIN
002600*
002610     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:3)  TO BCP-D002-FREE-BAG-ALLOW
002620     ADD 3                               TO WS-CURSOR
002630     SUBTRACT 3                          FROM WS-REMAIN
002640*
002650     PERFORM DECODE-FAST-TRACK-FLAG THRU DECODE-FAST-TRACK-FLAG-EXIT
002660*
002670     IF WS-REMAIN > ZERO
002680        MOVE BCP-D002-TEXT-DATA(WS-CURSOR:WS-REMAIN)
002690                                       TO BCP-D002-AIRLINE-USE
002700     END-IF.
002710 DECODE-REPEATED-CONDITIONAL-EXIT.
002720     EXIT.
002730*
002740* frequent-flyer block - airline designator (3 bytes) plus
002750* whatever remains of the 19-byte field as the member number;
002760* this CALL only ever sees one leg's repeated-conditional text,
002770* so the field is sized against what is actually left, capped
002780* at 16 bytes
002785*    CHG-8850 RFV 2003-08-14 split into designator+number         CHG8850 
002790 DECODE-FREQUENT-FLYER-BLOCK.
002800     IF WS-REMAIN < CC-FF-DESIGNATOR-LEN
002810        MOVE SPACE                       TO BCP-D002-FF-AIRLINE
002820                                             BCP-D002-FF-NUMBER
002830        GO TO DECODE-FREQUENT-FLYER-BLOCK-EXIT
002840     END-IF
002850*
002860     COMPUTE WS-FF-MEMBER-LEN = WS-REMAIN - CC-FF-DESIGNATOR-LEN - 5
002870     IF WS-FF-MEMBER-LEN < ZERO
002880        MOVE ZERO                         TO WS-FF-MEMBER-LEN
002890     END-IF
002900     IF WS-FF-MEMBER-LEN > 16
002910        MOVE 16                           TO WS-FF-MEMBER-LEN
002920     END-IF
002930*
002940     IF WS-FF-MEMBER-LEN EQUAL 16
002950* the common case - a full nominal 19-byte field remains, so the
002960* fixed-width REDEFINES view can be read straight off the wire
002970        MOVE BCP-D002-TEXT-DATA(WS-CURSOR:19) TO WS-FF-RAW
002980        MOVE WS-FF-RAW-AIRLINE                TO BCP-D002-FF-AIRLINE
002990        MOVE WS-FF-RAW-NUMBER                 TO BCP-D002-FF-NUMBER
003000        ADD 19                                TO WS-CURSOR
003010        SUBTRACT 19                           FROM WS-REMAIN
003020     ELSE
003030        MOVE BCP-D002-TEXT-DATA(WS-CURSOR:3)  TO BCP-D002-FF-AIRLINE
003040        ADD 3                                 TO WS-CURSOR
003050        SUBTRACT 3                            FROM WS-REMAIN
003060        MOVE SPACE                            TO BCP-D002-FF-NUMBER
003070        IF WS-FF-MEMBER-LEN > ZERO
003080           MOVE BCP-D002-TEXT-DATA(WS-CURSOR:WS-FF-MEMBER-LEN)
003090                                              TO BCP-D002-FF-NUMBER
003100           ADD WS-FF-MEMBER-LEN               TO WS-CURSOR
003110           SUBTRACT WS-FF-MEMBER-LEN          FROM WS-REMAIN
003120        END-IF
003130     END-IF.
003140 DECODE-FREQUENT-FLYER-BLOCK-EXIT.
003150     EXIT.
003160*
003170* fast track flag is a true tri-state: 'Y', 'N' or unknown
003180* (space) - a blank byte on the barcode is left as space, it is
003190* no longer forced to 'N' (see CHG-9940 above)
003195*    CHG-9940 OKO 2006-05-30 now a true tri-state Y/N/space       CHG9940 
003200 DECODE-FAST-TRACK-FLAG.
003210     IF WS-REMAIN < 1
003220        MOVE SPACE                        TO BCP-D002-FAST-TRACK-FLAG
003230        GO TO DECODE-FAST-TRACK-FLAG-EXIT
003240     END-IF
003250     MOVE BCP-D002-TEXT-DATA(WS-CURSOR:1)   TO BCP-D002-FAST-TRACK-FLAG
003260     ADD 1                                 TO WS-CURSOR
003270     SUBTRACT 1                            FROM WS-REMAIN
003280     IF BCP-D002-FAST-TRACK-FLAG IS NOT YN-FLAG-VALID
003290        MOVE SPACE                          TO BCP-D002-FAST-TRACK-FLAG
003300     END-IF.
003310 DECODE-FAST-TRACK-FLAG-EXIT.
003320     EXIT.
003330*
003340*----------------------------------------------------------------
003350* ERRORS
003360*----------------------------------------------------------------
003370 RAISE-UNIQUE-TOO-SHORT-ERROR.
003380     MOVE 20                              TO BCP-MR-RESULT
003390     MOVE 'unique-conditional block shorter than the fixed fields'
003400                                          TO BCP-MR-DESCRIPTION.
003410*
003420 RAISE-BAD-BEHAVIOR-ERROR.
003430     MOVE 21                              TO BCP-MR-RESULT
003440     MOVE 'BCP-BLOCK-BEHAVIOR not U or R on CALL to BCPD002'
003450                                          TO BCP-MR-DESCRIPTION.
