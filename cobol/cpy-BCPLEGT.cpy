000100* **++ BCPLEGT - one flight-leg's decoded record; embedded
000110*      (via COPY) inside the BCP-OUT-LEG table of cpy-BCPOUT
000120* 1996-03-18 RFV  request CHG-4401: first cut.
000130* 1999-10-05 RFV  request CHG-6120: BCP-LEG-FLIGHT-DATE now a
000140*            3-part YYYYMMDD group, century-windowed (Y2K).
000150* 2003-08-14 RFV  request CHG-8850: added the repeated-
000160*            conditional fields (frequent flyer, fast track).
000170     07 BCP-LEG-PNR-CODE              PIC X(07).
000180     07 BCP-LEG-FROM-AIRPORT          PIC X(03).
000190     07 BCP-LEG-TO-AIRPORT            PIC X(03).
000200     07 BCP-LEG-OPERATING-CARRIER     PIC X(03).
000210     07 BCP-LEG-FLIGHT-NUMBER-RAW     PIC X(05).
000220     07 BCP-LEG-FLIGHT-NUMBER-NORM    PIC X(06).
000230     07 BCP-LEG-DAY-OF-YEAR           PIC 9(03).
000240     07 BCP-LEG-DOY-PRESENT           PIC X(01).
000250       88 BCP-LEG-DOY-PRESENT-YES         VALUE 'Y'.
000260     07 BCP-LEG-COMPARTMENT-CODE      PIC X(01).
000270     07 BCP-LEG-SEAT-NUMBER-RAW       PIC X(04).
000280     07 BCP-LEG-SEAT-NUMBER-NORM      PIC X(05).
000290     07 BCP-LEG-CHECKIN-SEQ-RAW       PIC X(05).
000300     07 BCP-LEG-CHECKIN-SEQ-NORM      PIC X(06).
000310     07 BCP-LEG-PASSENGER-STATUS      PIC X(01).
000320     07 BCP-LEG-COND-SIZE-HEX         PIC X(02).
000330     07 BCP-LEG-COND-SIZE-BIN         PIC 9(03) COMP.
000340     07 BCP-LEG-FLIGHT-DATE.
000350       10 BCP-LEG-FLTDATE-YYYY        PIC 9(04).
000360       10 BCP-LEG-FLTDATE-MM          PIC 9(02).
000370       10 BCP-LEG-FLTDATE-DD          PIC 9(02).
000380     07 BCP-LEG-FLTDATE-PRESENT       PIC X(01).
000390       88 BCP-LEG-FLTDATE-PRESENT-YES     VALUE 'Y'.
000400     07 BCP-LEG-RPTCOND-PRESENT       PIC X(01).
000410       88 BCP-LEG-RPTCOND-PRESENT-YES     VALUE 'Y'.
000420     07 BCP-LEG-AIRLINE-NUM-CODE      PIC X(03).
000430     07 BCP-LEG-DOC-SERIAL-NUM        PIC X(10).
000440     07 BCP-LEG-SELECTEE-IND          PIC X(01).
000450     07 BCP-LEG-DOC-VERIFY-IND        PIC X(01).
000460     07 BCP-LEG-MKTG-CARRIER          PIC X(03).
000470     07 BCP-LEG-FF-AIRLINE            PIC X(03).
000480     07 BCP-LEG-FF-NUMBER             PIC X(16).
000490     07 BCP-LEG-ID-AD-IND             PIC X(01).
000500     07 BCP-LEG-FREE-BAG-ALLOW        PIC X(03).
000510     07 BCP-LEG-FAST-TRACK-FLAG       PIC X(01).
000520       88 BCP-LEG-FASTTRACK-YES           VALUE 'Y'.
000530       88 BCP-LEG-FASTTRACK-NO            VALUE 'N'.
000540     07 BCP-LEG-AIRLINE-USE           PIC X(20).
000550     07 FILLER                        PIC X(12).
